000100      *================================================================*
000200      *                                                                *
000300      *    PROGRAM:  LWINGEST                                         *
000400      *    MAINTENENCE LOG                                             *
000500      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT           *
000600      *    --------- --------------- --------------------------------*
000700      *    11/03/87  D.R.HALVORSEN   CREATED FOR LOGWATCH PROJECT.     *
000800      *                              NIGHTLY INGEST OF RAWLOG FEED.    *
000900      *    06/21/88  D.R.HALVORSEN   ADDED DUPLICATE SUPPRESSION TABLE *
001000      *                              PER SR-1988-019 (DOUBLE-FED       *
001100      *                              SOURCES WERE DOUBLE-COUNTING).    *
001200      *    02/19/90  M.J.PETRAKIS    WIDENED DUP TABLE TO 5000 ROWS,   *
001300      *                              CR-1990-071.                      *
001400      *    07/02/91  R.O.OKONKWO     LE-SERVICE PARSE NOW REQUIRES     *
001500      *                              BRACKETS, SR-1991-118.            *
001600      *    08/07/98  S.M.ABERNATHY   Y2K REMEDIATION - CONVERTED RUN   *
001700      *                              DATE STAMP FROM 2-DIGIT ACCEPT    *
001800      *                              FROM DATE TO ACCEPT FROM DATE     *
001900      *                              YYYYMMDD, CR-1998-204.            *
002000      *    01/11/99  S.M.ABERNATHY   Y2K FOLLOW-UP - VERIFIED NO OTHER *
002100      *                              2-DIGIT YEAR FIELDS REMAIN,       *
002200      *                              CR-1999-008.                      *
002300      *    03/22/01  T.W.LINDQUIST   RAW LINE BUFFER WIDENED TO 256    *
002400      *                              TO MATCH RAWLOG DD, CR-2001-009.  *
002500      *    09/14/03  T.W.LINDQUIST   BLANK-LINE COUNTER ADDED TO END   *
002600      *                              OF JOB DISPLAY, SR-2003-144.      *
002650      *    03/22/04  T.W.LINDQUIST   REMOVED THE UNUSED MESSAGE-        *
002660      *                              REMAINDER UNSTRING - LE-RAW-TEXT   *
002670      *                              HAS CARRIED THE WHOLE LINE SINCE   *
002680      *                              CR-1991-118 AND NOTHING READ IT,   *
002690      *                              SR-2004-037.                       *
002692      *    07/09/04  T.W.LINDQUIST   REPLACED THE OLD 4-DIGIT/COLON     *
002694      *                              LINE-PREFIX SOURCE ID GUESS (IT     *
002696      *                              NEVER MATCHED A REAL FEED LINE)    *
002698      *                              WITH A HASH OF THE BRACKETED        *
002699      *                              SERVICE NAME, SR-2004-058.          *
002700      *================================================================*
002800       IDENTIFICATION DIVISION.
002900       PROGRAM-ID. LWINGEST.
003000       AUTHOR. D.R.HALVORSEN.
003100       INSTALLATION. NETWORK OPERATIONS CENTER.
003200       DATE-WRITTEN. 11/03/87.
003300       DATE-COMPILED.
003400       SECURITY. NON-CONFIDENTIAL.
003500      *================================================================*
003600      *                                                                *
003700      *A    ABSTRACT..                                                 *
003800      *  LWINGEST IS THE U1 STEP OF THE NIGHTLY LOGWATCH BATCH RUN.    *
003900      *  IT READS THE ACCUMULATED APPLICATION LOG FEED (RAWLOG), SKIPS *
004000      *  BLANK LINES, SUPPRESSES LINES ALREADY SEEN FOR THE SAME       *
004100      *  SOURCE, PARSES THE TIMESTAMP/LEVEL/SERVICE/MESSAGE AND WRITES *
004200      *  ONE LOG-ENTRY RECORD (LOGENTF) PER ACCEPTED LINE.             *
004300      *                                                                *
004400      *J    JCL..                                                      *
004500      *                                                                *
004600      * //LWINGEST EXEC PGM=LWINGEST                                  *
004700      * //SYSOUT   DD SYSOUT=*                                         *
004800      * //RAWLOG   DD DISP=SHR,DSN=T54.LOGWATCH.RAWLOG.DATA             *
004900      * //LOGENTF  DD DSN=T54.LOGWATCH.LOGENTF.DATA,                   *
005000      * //            DISP=(,CATLG,CATLG),                              *
005100      * //            UNIT=USER,                                        *
005200      * //            SPACE=(CYL,(10,5),RLSE),                          *
005300      * //            DCB=(RECFM=FB,LRECL=263,BLKSIZE=0)                *
005400      * //*                                                             *
005500      *                                                                *
005600      *P    ENTRY PARAMETERS..                                         *
005700      *     NONE.                                                      *
005800      *                                                                *
005900      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
006000      *     I/O ERROR ON FILES                                         *
006100      *                                                                *
006200      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
006300      *     NONE                                                       *
006400      *                                                                *
006500      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
006600      *     NONE                                                       *
006700      *================================================================*
006800       ENVIRONMENT DIVISION.
006900       CONFIGURATION SECTION.
007000       SPECIAL-NAMES.
007100           C01 IS TOP-OF-FORM
007200           CLASS LW-NUMERIC-CLASS IS '0' THRU '9'
007300           UPSI-0 ON  STATUS IS LW-RERUN-REQUESTED
007400                  OFF STATUS IS LW-NORMAL-RUN.
007500       INPUT-OUTPUT SECTION.
007600       FILE-CONTROL.
007700           SELECT RAWLOG-FILE ASSIGN TO RAWLOG
007800               ORGANIZATION IS LINE SEQUENTIAL
007900               FILE STATUS IS WS-RAWLOG-STATUS.
008000           SELECT LOGENTF-FILE ASSIGN TO LOGENTF
008100               ORGANIZATION IS SEQUENTIAL
008200               FILE STATUS IS WS-LOGENTF-STATUS.
008300       DATA DIVISION.
008400       FILE SECTION.
008500       FD  RAWLOG-FILE
008600           RECORDING MODE IS F
008700           BLOCK CONTAINS 0 RECORDS.
008800       01  RAWLOG-REC                     PIC X(256).
008900       FD  LOGENTF-FILE
009000           RECORDING MODE IS F
009100           BLOCK CONTAINS 0 RECORDS.
009200       COPY LWRECLE.
009300      *================================================================*
009400       WORKING-STORAGE SECTION.
009500       01  FILLER PIC X(32)
009600           VALUE 'LWINGEST WORKING STORAGE BEGINS'.
009700      *----------------------------------------------------------------*
009800      *    FILE STATUS AND SWITCHES                                    *
009900      *----------------------------------------------------------------*
010000       01  WS-FILE-STATUS-AREA.
010100           05  WS-RAWLOG-STATUS            PIC X(02).
010200               88  RAWLOG-OK                    VALUE '00'.
010300               88  RAWLOG-EOF                   VALUE '10'.
010400           05  WS-LOGENTF-STATUS           PIC X(02).
010500               88  LOGENTF-OK                   VALUE '00'.
010600       01  WS-SWITCHES.
010700           05  END-OF-FILE-INDICATOR       PIC X(01).
010800               88  END-OF-FILE                  VALUE 'Y'.
010900               88  NOT-END-OF-FILE              VALUE 'N'.
011000           05  WS-LINE-BLANK-IND           PIC X(01).
011100               88  WS-LINE-BLANK                VALUE 'Y'.
011200               88  WS-LINE-NOT-BLANK            VALUE 'N'.
011300           05  WS-DUPLICATE-IND             PIC X(01).
011400               88  WS-DUPLICATE-FOUND           VALUE 'Y'.
011500               88  WS-DUPLICATE-NOT-FOUND       VALUE 'N'.
011600           05  WS-WELLFORMED-IND            PIC X(01).
011700               88  WS-LINE-WELLFORMED           VALUE 'Y'.
011800               88  WS-LINE-UNSTRUCTURED         VALUE 'N'.
011900      *----------------------------------------------------------------*
012000      *    RUN TIMESTAMP WORK AREA                                     *
012100      *----------------------------------------------------------------*
012200       01  WS-RUN-DATE-TIME-AREA.
012300           05  WS-RUN-DATE                  PIC 9(08).
012400           05  WS-RUN-TIME                  PIC 9(08).
012500       01  WS-RUN-DATE-TIME-PARTS REDEFINES WS-RUN-DATE-TIME-AREA.
012600           05  WS-RUN-CCYY                  PIC 9(04).
012700           05  WS-RUN-MM                    PIC 9(02).
012800           05  WS-RUN-DD                    PIC 9(02).
012900           05  WS-RUN-HH                    PIC 9(02).
013000           05  WS-RUN-MI                    PIC 9(02).
013100           05  WS-RUN-SS                    PIC 9(02).
013200           05  WS-RUN-HH100                 PIC 9(02).
013300       01  WS-RUN-TIMESTAMP                 PIC X(24).
013400      *----------------------------------------------------------------*
013500      *    RAW LINE PARSE WORK AREA                                    *
013600      *----------------------------------------------------------------*
013700       01  WS-RAW-LINE                      PIC X(256).
013800       01  WS-RAW-LINE-CHARS REDEFINES WS-RAW-LINE.
013900           05  WS-RAW-CHAR OCCURS 256 TIMES PIC X.
014000       01  WS-UNSTR-PTR                     PIC S9(04) COMP.
014100       01  WS-TOK1                          PIC X(24).
014200       01  WS-TOK2                          PIC X(05).
014300       01  WS-TOK3                          PIC X(30).
014400       01  WS-TOK3-CHARS REDEFINES WS-TOK3.
014500           05  WS-TOK3-CHAR OCCURS 30 TIMES PIC X.
014700       01  WS-SERVICE-BUILD                 PIC X(20) VALUE SPACES.
014800       01  WS-SERVICE-BUILD-CHARS REDEFINES WS-SERVICE-BUILD.
014900           05  WS-SERVICE-CHAR OCCURS 20 TIMES PIC X.
015000       01  WS-SCAN-IDX                      PIC S9(04) COMP.
015100       01  WS-LAST-NONBLANK-POS             PIC S9(04) COMP.
015200       01  WS-SVC-IDX                       PIC S9(04) COMP.
015300       01  WS-SVC-OUT-IDX                   PIC S9(04) COMP.
015400      *----------------------------------------------------------------*
015500      *    DUPLICATE SUPPRESSION TABLE (SOURCE ID + RAW TEXT)           *
015600      *----------------------------------------------------------------*
015700       01  WS-DUP-TABLE-CONTROL.
015800           05  WS-DUP-TABLE-COUNT           PIC S9(08) COMP VALUE ZERO.
015900       01  WS-DUP-TABLE.
016000           05  WS-DUP-ENTRY OCCURS 5000 TIMES INDEXED BY WS-DUP-IDX.
016100               10  WS-DUP-SOURCE-ID         PIC 9(04).
016200               10  WS-DUP-RAW-TEXT          PIC X(200).
016300      *----------------------------------------------------------------*
016400      *    PARSED SOURCE ID WORK AREA                                  *
016500      *----------------------------------------------------------------*
016600       01  WS-SOURCE-ID                     PIC 9(04).
016610      *----------------------------------------------------------------*
016620      *    SERVICE-NAME-TO-SOURCE-ID CODE TABLE, SR-2004-058.           *
016630      *    RL-1 CARRIES NO SOURCE ID TOKEN OF ITS OWN - THE ONLY         *
016640      *    OTHER STRUCTURED FIELD ON A WELL-FORMED LINE IS THE           *
016650      *    BRACKETED SERVICE NAME, SO THAT IS WHAT IDENTIFIES WHERE      *
016655      *    A LINE CAME FROM.  EACH LETTER/DIGIT OF THE SERVICE NAME      *
016660      *    CARRIES A FIXED WEIGHT BELOW; THE WEIGHTS ARE POSITION-       *
016665      *    SCALED AND SUMMED, THEN FOLDED INTO 4 DIGITS BY DIVISION      *
016670      *    REMAINDER, GIVING A REPEATABLE SOURCE ID PER SERVICE NAME.    *
016680      *----------------------------------------------------------------*
016690       01  WS-SVC-CODE-VALUES.
016691           05  FILLER                   PIC X(03) VALUE 'A01'.
016692           05  FILLER                   PIC X(03) VALUE 'B02'.
016693           05  FILLER                   PIC X(03) VALUE 'C03'.
016694           05  FILLER                   PIC X(03) VALUE 'D04'.
016695           05  FILLER                   PIC X(03) VALUE 'E05'.
016696           05  FILLER                   PIC X(03) VALUE 'F06'.
016697           05  FILLER                   PIC X(03) VALUE 'G07'.
016698           05  FILLER                   PIC X(03) VALUE 'H08'.
016699           05  FILLER                   PIC X(03) VALUE 'I09'.
016700           05  FILLER                   PIC X(03) VALUE 'J10'.
016701           05  FILLER                   PIC X(03) VALUE 'K11'.
016702           05  FILLER                   PIC X(03) VALUE 'L12'.
016703           05  FILLER                   PIC X(03) VALUE 'M13'.
016704           05  FILLER                   PIC X(03) VALUE 'N14'.
016705           05  FILLER                   PIC X(03) VALUE 'O15'.
016706           05  FILLER                   PIC X(03) VALUE 'P16'.
016707           05  FILLER                   PIC X(03) VALUE 'Q17'.
016708           05  FILLER                   PIC X(03) VALUE 'R18'.
016709           05  FILLER                   PIC X(03) VALUE 'S19'.
016710           05  FILLER                   PIC X(03) VALUE 'T20'.
016711           05  FILLER                   PIC X(03) VALUE 'U21'.
016712           05  FILLER                   PIC X(03) VALUE 'V22'.
016713           05  FILLER                   PIC X(03) VALUE 'W23'.
016714           05  FILLER                   PIC X(03) VALUE 'X24'.
016715           05  FILLER                   PIC X(03) VALUE 'Y25'.
016716           05  FILLER                   PIC X(03) VALUE 'Z26'.
016717           05  FILLER                   PIC X(03) VALUE '027'.
016718           05  FILLER                   PIC X(03) VALUE '128'.
016719           05  FILLER                   PIC X(03) VALUE '229'.
016720           05  FILLER                   PIC X(03) VALUE '330'.
016721           05  FILLER                   PIC X(03) VALUE '431'.
016722           05  FILLER                   PIC X(03) VALUE '532'.
016723           05  FILLER                   PIC X(03) VALUE '633'.
016724           05  FILLER                   PIC X(03) VALUE '734'.
016725           05  FILLER                   PIC X(03) VALUE '835'.
016726           05  FILLER                   PIC X(03) VALUE '936'.
016820       01  WS-SVC-CODE-TABLE REDEFINES WS-SVC-CODE-VALUES.
016830           05  WS-SVC-CODE-ENTRY OCCURS 36 TIMES.
016840               10  WS-SVC-CODE-CHAR     PIC X(01).
016850               10  WS-SVC-CODE-WEIGHT   PIC 9(02).
016860       77  WS-SVC-HASH-ACCUM            PIC 9(06) COMP.
016870       77  WS-SVC-HASH-QUOT             PIC 9(06) COMP.
016880       77  WS-SVC-TAB-IDX               PIC S9(02) COMP.
016890      *----------------------------------------------------------------*
016895      *    CONTROL COUNTERS                                            *
016898      *----------------------------------------------------------------*
017000       01  WS-CONTROL-COUNTERS.
017100           05  WS-NEXT-LE-ID                PIC S9(08) COMP VALUE ZERO.
017200           05  WS-LINES-READ-CNT            PIC S9(08) COMP VALUE ZERO.
017300           05  WS-BLANK-SKIPPED-CNT         PIC S9(08) COMP VALUE ZERO.
017400           05  WS-DUPLICATES-CNT            PIC S9(08) COMP VALUE ZERO.
017500           05  WS-ENTRIES-WRITTEN-CNT       PIC S9(08) COMP VALUE ZERO.
017600       01  FILLER PIC X(32)
017700           VALUE 'LWINGEST WORKING STORAGE ENDS  '.
017800      *================================================================*
017900       PROCEDURE DIVISION.
018000      *================================================================*
018100      *                        MAINLINE LOGIC                          *
018200      *================================================================*
018300       0000-CONTROL-PROCESS.
018400           PERFORM 1000-INITIALIZATION
018500               THRU 1099-INITIALIZATION-EXIT.
018600           PERFORM 1100-OPEN-FILES
018700               THRU 1199-OPEN-FILES-EXIT.
018800           PERFORM 2000-MAIN-PROCESS
018900               THRU 2099-MAIN-PROCESS-EXIT
019000               UNTIL END-OF-FILE.
019100           PERFORM 9000-TERMINATION
019200               THRU 9099-TERMINATION-EXIT.
019300           GOBACK.
019400      *================================================================*
019500      *                       INITIALIZATION                           *
019600      *================================================================*
019700       1000-INITIALIZATION.
019800           SET NOT-END-OF-FILE TO TRUE.
019900           MOVE ZERO TO WS-DUP-TABLE-COUNT.
020000           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020100           ACCEPT WS-RUN-TIME FROM TIME.
020200           PERFORM 1050-BUILD-RUN-TIMESTAMP
020300               THRU 1059-BUILD-RUN-TIMESTAMP-EXIT.
020400       1099-INITIALIZATION-EXIT.
020500           EXIT.
020600
020700       1050-BUILD-RUN-TIMESTAMP.
020800           STRING WS-RUN-CCYY         DELIMITED BY SIZE
020900                  '-'                 DELIMITED BY SIZE
021000                  WS-RUN-MM           DELIMITED BY SIZE
021100                  '-'                 DELIMITED BY SIZE
021200                  WS-RUN-DD           DELIMITED BY SIZE
021300                  'T'                 DELIMITED BY SIZE
021400                  WS-RUN-HH           DELIMITED BY SIZE
021500                  ':'                 DELIMITED BY SIZE
021600                  WS-RUN-MI           DELIMITED BY SIZE
021700                  ':'                 DELIMITED BY SIZE
021800                  WS-RUN-SS           DELIMITED BY SIZE
021900                  '.000Z'             DELIMITED BY SIZE
022000                  INTO WS-RUN-TIMESTAMP
022100           END-STRING.
022200       1059-BUILD-RUN-TIMESTAMP-EXIT.
022300           EXIT.
022400      *================================================================*
022500      *                          OPEN FILES                            *
022600      *================================================================*
022700       1100-OPEN-FILES.
022800           OPEN INPUT RAWLOG-FILE.
022900           IF NOT RAWLOG-OK
023000               DISPLAY 'LWINGEST - ERROR OPENING RAWLOG: '
023100                       WS-RAWLOG-STATUS
023200               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
023300           END-IF.
023400           OPEN OUTPUT LOGENTF-FILE.
023500           IF NOT LOGENTF-OK
023600               DISPLAY 'LWINGEST - ERROR OPENING LOGENTF: '
023700                       WS-LOGENTF-STATUS
023800               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
023900           END-IF.
024000       1199-OPEN-FILES-EXIT.
024100           EXIT.
024200      *================================================================*
024300      *                         MAIN PROCESS                           *
024400      *================================================================*
024500       2000-MAIN-PROCESS.
024600           PERFORM 2100-READ-RAW-LINE
024700               THRU 2199-READ-RAW-LINE-EXIT.
024800           IF NOT END-OF-FILE
024900               PERFORM 2200-PROCESS-RAW-LINE
025000                   THRU 2299-PROCESS-RAW-LINE-EXIT
025100           END-IF.
025200       2099-MAIN-PROCESS-EXIT.
025300           EXIT.
025400
025500       2100-READ-RAW-LINE.
025600           READ RAWLOG-FILE INTO WS-RAW-LINE
025700               AT END
025800                   SET END-OF-FILE TO TRUE
025900           END-READ.
026000           IF NOT END-OF-FILE
026100               ADD 1 TO WS-LINES-READ-CNT
026200           END-IF.
026300       2199-READ-RAW-LINE-EXIT.
026400           EXIT.
026500
026600       2200-PROCESS-RAW-LINE.
026700           SET WS-LINE-NOT-BLANK TO TRUE.
026800           IF WS-RAW-LINE = SPACES
026900               SET WS-LINE-BLANK TO TRUE
027000           END-IF.
027100           IF WS-LINE-BLANK
027200               ADD 1 TO WS-BLANK-SKIPPED-CNT
027300           ELSE
027400               PERFORM 2300-PARSE-RAW-LINE
027500                   THRU 2399-PARSE-RAW-LINE-EXIT
027600               PERFORM 2500-DERIVE-SOURCE-ID
027700                   THRU 2599-DERIVE-SOURCE-ID-EXIT
027800               PERFORM 2600-DUPLICATE-CHECK
027900                   THRU 2699-DUPLICATE-CHECK-EXIT
028000               IF WS-DUPLICATE-FOUND
028100                   ADD 1 TO WS-DUPLICATES-CNT
028200               ELSE
028300                   PERFORM 2700-WRITE-LOG-ENTRY
028400                       THRU 2799-WRITE-LOG-ENTRY-EXIT
028500               END-IF
028600           END-IF.
028700       2299-PROCESS-RAW-LINE-EXIT.
028800           EXIT.
028900      *================================================================*
029000      *       PARSE THE RAW LINE - TIMESTAMP / LEVEL / SERVICE          *
029100      *================================================================*
029200       2300-PARSE-RAW-LINE.
029300           MOVE SPACES TO WS-TOK1 WS-TOK2 WS-TOK3.
029400           MOVE 1 TO WS-UNSTR-PTR.
029500           SET WS-LINE-UNSTRUCTURED TO TRUE.
029600           UNSTRING WS-RAW-LINE DELIMITED BY ALL SPACE
029700               INTO WS-TOK1 WS-TOK2 WS-TOK3
029800               WITH POINTER WS-UNSTR-PTR
029900           END-UNSTRING.
030400           IF WS-TOK2 = 'INFO ' OR 'WARN ' OR 'ERROR' OR 'DEBUG'
030500               PERFORM 2350-CHECK-BRACKETED-SERVICE
030600                   THRU 2359-CHECK-BRACKETED-SERVICE-EXIT
030700           END-IF.
030800           IF WS-LINE-WELLFORMED
030900               MOVE WS-TOK2          TO LE-LEVEL
031000               MOVE WS-SERVICE-BUILD TO LE-SERVICE
031100           ELSE
031200               MOVE SPACES           TO LE-LEVEL
031300               MOVE SPACES           TO LE-SERVICE
031400           END-IF.
031500      *    LE-RAW-TEXT ALWAYS CARRIES THE ORIGINAL LINE, NOT JUST THE
031600      *    MESSAGE PORTION - THE DUPLICATE KEY AND THE CSV EXTRACT BOTH
031700      *    DEPEND ON THE UNALTERED SOURCE TEXT, CR-1991-118.
031800           MOVE WS-RAW-LINE          TO LE-RAW-TEXT.
031900       2399-PARSE-RAW-LINE-EXIT.
032000           EXIT.
032100
032200       2350-CHECK-BRACKETED-SERVICE.
032300           MOVE SPACES TO WS-SERVICE-BUILD.
032400           MOVE ZERO TO WS-LAST-NONBLANK-POS.
032500           PERFORM 2351-SCAN-LAST-NONBLANK
032600               THRU 2351-SCAN-LAST-NONBLANK-EXIT
032700               VARYING WS-SCAN-IDX FROM 30 BY -1
032800               UNTIL WS-SCAN-IDX < 1
032900                  OR WS-LAST-NONBLANK-POS NOT = ZERO.
033000           IF WS-TOK3-CHAR(1) = '['
033100              AND WS-LAST-NONBLANK-POS > 1
033200              AND WS-TOK3-CHAR(WS-LAST-NONBLANK-POS) = ']'
033300               SET WS-LINE-WELLFORMED TO TRUE
033400               MOVE ZERO TO WS-SVC-OUT-IDX
033500               PERFORM 2355-COPY-SERVICE-CHAR
033600                   THRU 2355-COPY-SERVICE-CHAR-EXIT
033700                   VARYING WS-SVC-IDX FROM 2 BY 1
033800                   UNTIL WS-SVC-IDX >= WS-LAST-NONBLANK-POS
033900                      OR WS-SVC-OUT-IDX >= 20
034000           END-IF.
034100       2359-CHECK-BRACKETED-SERVICE-EXIT.
034200           EXIT.
034300
034400       2351-SCAN-LAST-NONBLANK.
034500           IF WS-TOK3-CHAR(WS-SCAN-IDX) NOT = SPACE
034600               MOVE WS-SCAN-IDX TO WS-LAST-NONBLANK-POS
034700           END-IF.
034800       2351-SCAN-LAST-NONBLANK-EXIT.
034900           EXIT.
035000
035100       2355-COPY-SERVICE-CHAR.
035200           ADD 1 TO WS-SVC-OUT-IDX.
035300           MOVE WS-TOK3-CHAR(WS-SVC-IDX)
035400               TO WS-SERVICE-CHAR(WS-SVC-OUT-IDX).
035500       2355-COPY-SERVICE-CHAR-EXIT.
035600           EXIT.
035700      *================================================================*
035800      *       DERIVE THE NUMERIC SOURCE ID FROM THE SERVICE NAME        *
035900      *================================================================*
036000       2500-DERIVE-SOURCE-ID.
036100      *    RL-1 CARRIES NO SOURCE ID TOKEN OF ITS OWN, SR-2004-058.     *
036200      *    A WELL-FORMED LINE'S BRACKETED SERVICE NAME IS THE ONLY      *
036300      *    OTHER STRUCTURED IDENTIFIER OF WHERE THE LINE CAME FROM,     *
036310      *    SO IT IS FOLDED INTO THE 4-DIGIT SOURCE ID.  UNSTRUCTURED    *
036320      *    LINES (NO SERVICE RECOVERED) STAY SOURCE ZERO, UNASSIGNED.   *
036400           MOVE ZERO TO WS-SOURCE-ID.
036410           IF WS-LINE-WELLFORMED
036420               PERFORM 2550-HASH-SERVICE-NAME
036430                   THRU 2559-HASH-SERVICE-NAME-EXIT
036440           END-IF.
036900       2599-DERIVE-SOURCE-ID-EXIT.
037000           EXIT.
037010      *----------------------------------------------------------------*
037020       2550-HASH-SERVICE-NAME.
037030           MOVE ZERO TO WS-SVC-HASH-ACCUM.
037040           PERFORM 2555-ACCUM-SERVICE-CHAR
037050               THRU 2555-ACCUM-SERVICE-CHAR-EXIT
037060               VARYING WS-SVC-IDX FROM 1 BY 1
037070               UNTIL WS-SVC-IDX > 20.
037080           DIVIDE WS-SVC-HASH-ACCUM BY 9999
037090               GIVING WS-SVC-HASH-QUOT REMAINDER WS-SOURCE-ID.
037100       2559-HASH-SERVICE-NAME-EXIT.
037110           EXIT.
037120       2555-ACCUM-SERVICE-CHAR.
037130           IF WS-SERVICE-CHAR(WS-SVC-IDX) NOT = SPACE
037140               PERFORM 2556-FIND-CODE-WEIGHT
037150                   THRU 2556-FIND-CODE-WEIGHT-EXIT
037160                   VARYING WS-SVC-TAB-IDX FROM 1 BY 1
037170                   UNTIL WS-SVC-TAB-IDX > 36
037180           END-IF.
037190       2555-ACCUM-SERVICE-CHAR-EXIT.
037200           EXIT.
037210       2556-FIND-CODE-WEIGHT.
037220           IF WS-SVC-CODE-CHAR(WS-SVC-TAB-IDX) =
037230                             WS-SERVICE-CHAR(WS-SVC-IDX)
037240               COMPUTE WS-SVC-HASH-ACCUM =
037250                   WS-SVC-HASH-ACCUM +
037260                   (WS-SVC-CODE-WEIGHT(WS-SVC-TAB-IDX) * WS-SVC-IDX)
037270           END-IF.
037280       2556-FIND-CODE-WEIGHT-EXIT.
037290           EXIT.
037300      *================================================================*
037310      *       DUPLICATE CHECK - (SOURCE ID, EXACT RAW TEXT)             *
037320      *================================================================*
037330       2600-DUPLICATE-CHECK.
037500           SET WS-DUPLICATE-NOT-FOUND TO TRUE.
037600           IF WS-DUP-TABLE-COUNT NOT = ZERO
037700               PERFORM 2650-SCAN-DUP-TABLE
037800                   THRU 2650-SCAN-DUP-TABLE-EXIT
037900                   VARYING WS-DUP-IDX FROM 1 BY 1
038000                   UNTIL WS-DUP-IDX > WS-DUP-TABLE-COUNT
038100                      OR WS-DUPLICATE-FOUND
038200           END-IF.
038300           IF NOT WS-DUPLICATE-FOUND
038400              AND WS-DUP-TABLE-COUNT < 5000
038500               ADD 1 TO WS-DUP-TABLE-COUNT
038600               MOVE WS-SOURCE-ID TO WS-DUP-SOURCE-ID(WS-DUP-TABLE-COUNT)
038700               MOVE LE-RAW-TEXT  TO WS-DUP-RAW-TEXT(WS-DUP-TABLE-COUNT)
038800           END-IF.
038900       2699-DUPLICATE-CHECK-EXIT.
039000           EXIT.
039100
039200       2650-SCAN-DUP-TABLE.
039300           IF WS-SOURCE-ID = WS-DUP-SOURCE-ID(WS-DUP-IDX)
039400              AND LE-RAW-TEXT = WS-DUP-RAW-TEXT(WS-DUP-IDX)
039500               SET WS-DUPLICATE-FOUND TO TRUE
039600           END-IF.
039700       2650-SCAN-DUP-TABLE-EXIT.
039800           EXIT.
039900      *================================================================*
040000      *       WRITE THE ACCEPTED LOG-ENTRY RECORD                      *
040100      *================================================================*
040200       2700-WRITE-LOG-ENTRY.
040300           ADD 1 TO WS-NEXT-LE-ID.
040400           MOVE WS-NEXT-LE-ID    TO LE-ID.
040500           MOVE WS-SOURCE-ID     TO LE-SOURCE-ID.
040600           MOVE WS-RUN-TIMESTAMP TO LE-INGEST-TS.
040700           SET LE-NOT-ANALYZED   TO TRUE.
040800           WRITE LE-RECORD.
040900           IF NOT LOGENTF-OK
041000               DISPLAY 'LWINGEST - ERROR WRITING LOGENTF: '
041100                       WS-LOGENTF-STATUS
041200               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
041300           END-IF.
041400           ADD 1 TO WS-ENTRIES-WRITTEN-CNT.
041500       2799-WRITE-LOG-ENTRY-EXIT.
041600           EXIT.
041700      *================================================================*
041800      *                        TERMINATION                             *
041900      *================================================================*
042000       9000-TERMINATION.
042100           CLOSE RAWLOG-FILE.
042200           CLOSE LOGENTF-FILE.
042300           DISPLAY 'LWINGEST - U1 LOG INGESTION COMPLETE'.
042400           DISPLAY 'LINES READ:          ' WS-LINES-READ-CNT.
042500           DISPLAY 'BLANK LINES SKIPPED: ' WS-BLANK-SKIPPED-CNT.
042600           DISPLAY 'DUPLICATES SUPPRESSED: ' WS-DUPLICATES-CNT.
042700           DISPLAY 'ENTRIES WRITTEN:     ' WS-ENTRIES-WRITTEN-CNT.
042800       9099-TERMINATION-EXIT.
042900           EXIT.
043000      *================================================================*
043100      *                           ABEND                                *
043200      *================================================================*
043300       9900-ABEND.
043400           DISPLAY 'LWINGEST - PROGRAM ABENDING DUE TO I/O ERROR'.
043500           MOVE 16 TO RETURN-CODE.
043600           GOBACK.
043700       9909-ABEND-EXIT.
043800           EXIT.
