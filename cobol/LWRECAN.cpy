000001      *================================================================*
000002      *    LWRECAN  --  CLASSIFICATION (ANALYSIS) RECORD (ANALYSF)
000003      *    ONE PER LOG-ENTRY, PRODUCED BY THE U2 HEURISTIC CLASSIFIER.
000004      *    MAINTENANCE LOG
000005      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT
000006      *    --------- --------------- --------------------------------
000007      *    09/03/88  D.R.HALVORSEN   CREATED FOR LOGWATCH PROJECT.
000008      *    04/11/91  R.O.OKONKWO     ADDED AN-SEV-ORD, SR-1991-044.
000009      *    08/07/98  S.M.ABERNATHY   Y2K REVIEW - NO 2-DIGIT YEAR
000010      *                              FIELDS IN THIS MEMBER, NO CHANGE.
000011      *    05/14/02  M.J.PETRAKIS    AN-SCORE REPACKED TO 9V999 COMP-3
000012      *                              PER CR-2002-17, EXACT FIXED POINT.
000013      *================================================================*
000014       01  AN-RECORD.
000015           05  AN-ID                       PIC 9(08).
000016           05  AN-LOG-ENTRY-ID             PIC 9(08).
000017           05  AN-SEVERITY                 PIC X(16).
000018           05  AN-SEV-ORD                  PIC 9(01).
000019           05  AN-CATEGORY                 PIC X(20).
000020           05  AN-SUMMARY                  PIC X(100).
000021           05  AN-CAUSE                    PIC X(100).
000022           05  AN-RECOMMEND                PIC X(100).
000023           05  AN-SCORE                    PIC 9V999 COMP-3.
000024           05  AN-ANALYZED-TS              PIC X(24).
000025           05  FILLER                      PIC X(01).
