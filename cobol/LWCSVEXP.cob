000100      *================================================================*
000200      *                                                                *
000300      *    PROGRAM:  LWCSVEXP                                         *
000400      *    MAINTENENCE LOG                                             *
000500      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT           *
000600      *    --------- --------------- --------------------------------*
000700      *    05/18/92  R.O.OKONKWO     CREATED FOR LOGWATCH PROJECT.     *
000800      *                              U5 CSV EXPORT OF LOGENTF FOR THE  *
000900      *                              DOWNSTREAM ANALYTICS EXTRACT.     *
001000      *    02/03/95  M.J.PETRAKIS    QUOTE-DOUBLING LOGIC CORRECTED -   *
001100      *                              EMBEDDED QUOTES WERE NOT BEING     *
001200      *                              ESCAPED, SR-1995-062.              *
001300      *    08/07/98  S.M.ABERNATHY   Y2K REMEDIATION - CONVERTED RUN    *
001400      *                              DATE STAMP TO ACCEPT FROM DATE     *
001500      *                              YYYYMMDD, CR-1998-204.             *
001600      *    01/11/99  S.M.ABERNATHY   Y2K FOLLOW-UP - INGEST TIMESTAMP    *
001700      *                              FIELD ALREADY CARRIES A 4-DIGIT    *
001800      *                              YEAR, NO CHANGE REQUIRED,           *
001900      *                              CR-1999-008.                        *
002000      *    09/14/03  T.W.LINDQUIST   HEADER LINE NOW WRITTEN EVEN WHEN   *
002100      *                              LOGENTF IS EMPTY, SR-2003-144.      *
002150      *    03/22/04  T.W.LINDQUIST   CSVOUT RECORD WIDENED - A RAW TEXT  *
002160      *                              FIELD OF ALL QUOTE CHARACTERS       *
002170      *                              COULD OVERRUN THE OLD 400-BYTE      *
002180      *                              RECORD ONCE QUOTE-DOUBLED AND       *
002190      *                              WRAPPED, SR-2004-037.               *
002192      *    07/09/04  T.W.LINDQUIST   CSV-SAFE RULE NOW ALSO QUOTES A     *
002194      *                              FIELD CONTAINING AN EMBEDDED        *
002196      *                              NEWLINE, SR-2004-058.               *
002197      *    07/23/04  T.W.LINDQUIST   ID/SOURCE ID CSV COLUMNS WERE       *
002198      *                              CARRYING LEADING BLANKS FROM THE    *
002199      *                              Z(07)9 EDIT, SR-2004-061.           *
002200      *================================================================*
002300       IDENTIFICATION DIVISION.
002400       PROGRAM-ID. LWCSVEXP.
002500       AUTHOR. R.O.OKONKWO.
002600       INSTALLATION. NETWORK OPERATIONS CENTER.
002700       DATE-WRITTEN. 05/18/92.
002800       DATE-COMPILED.
002900       SECURITY. NON-CONFIDENTIAL.
003000      *================================================================*
003100      *                                                                *
003200      *A    ABSTRACT..                                                 *
003300      *  LWCSVEXP IS THE U5 STEP OF THE NIGHTLY LOGWATCH BATCH RUN.    *
003400      *  IT READS THE LOG-ENTRY FILE (LOGENTF) IN LE-ID ORDER AND       *
003500      *  WRITES A COMMA-SEPARATED EXTRACT (CSVOUT) OF ID, INGESTION     *
003600      *  TIME, LEVEL, SOURCE ID AND RAW TEXT FOR THE DOWNSTREAM          *
003700      *  ANALYTICS GROUP.  A FIXED HEADER LINE IS ALWAYS WRITTEN FIRST, *
003800      *  EVEN WHEN LOGENTF CONTAINS NO RECORDS.                         *
003900      *                                                                *
004000      *J    JCL..                                                      *
004100      *                                                                *
004200      * //LWCSVEXP EXEC PGM=LWCSVEXP                                  *
004300      * //SYSOUT   DD SYSOUT=*                                         *
004400      * //LOGENTF  DD DISP=SHR,DSN=T54.LOGWATCH.LOGENTF.DATA            *
004500      * //CSVOUT   DD DSN=T54.LOGWATCH.CSVOUT.DATA,                    *
004600      * //            DISP=(,CATLG,CATLG),                              *
004700      * //            UNIT=USER,                                        *
004800      * //            SPACE=(CYL,(10,5),RLSE),                          *
004900      * //            DCB=(RECFM=FB,LRECL=460,BLKSIZE=0)                *
005000      * //*                                                             *
005100      *                                                                *
005200      *P    ENTRY PARAMETERS..                                         *
005300      *     NONE.                                                      *
005400      *                                                                *
005500      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
005600      *     I/O ERROR ON FILES                                         *
005700      *                                                                *
005800      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
005900      *     NONE                                                       *
006000      *                                                                *
006100      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
006200      *     NONE                                                       *
006300      *================================================================*
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SPECIAL-NAMES.
006700           C01 IS TOP-OF-FORM
006800           CLASS LW-NUMERIC-CLASS IS '0' THRU '9'
006900           UPSI-0 ON  STATUS IS LW-RERUN-REQUESTED
007000                  OFF STATUS IS LW-NORMAL-RUN.
007100       INPUT-OUTPUT SECTION.
007200       FILE-CONTROL.
007300           SELECT LOGENTF-FILE ASSIGN TO LOGENTF
007400               ORGANIZATION IS SEQUENTIAL
007500               FILE STATUS IS WS-LOGENTF-STATUS.
007600           SELECT CSVOUT-FILE ASSIGN TO CSVOUT
007700               ORGANIZATION IS LINE SEQUENTIAL
007800               FILE STATUS IS WS-CSVOUT-STATUS.
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  LOGENTF-FILE
008200           RECORDING MODE IS F
008300           BLOCK CONTAINS 0 RECORDS.
008400       COPY LWRECLE.
008500       FD  CSVOUT-FILE
008600           RECORDING MODE IS F.
008700       01  CO-CSV-LINE                       PIC X(460).
008800      *================================================================*
008900       WORKING-STORAGE SECTION.
009000       01  FILLER PIC X(32)
009100           VALUE 'LWCSVEXP WORKING STORAGE BEGINS'.
009200      *----------------------------------------------------------------*
009300      *    FILE STATUS AND SWITCHES                                    *
009400      *----------------------------------------------------------------*
009500       01  WS-FILE-STATUS-AREA.
009600           05  WS-LOGENTF-STATUS             PIC X(02).
009700               88  LOGENTF-OK                     VALUE '00'.
009800           05  WS-CSVOUT-STATUS              PIC X(02).
009900               88  CSVOUT-OK                      VALUE '00'.
010000       01  WS-SWITCHES.
010100           05  END-OF-FILE-INDICATOR         PIC X(01).
010200               88  END-OF-FILE                    VALUE 'Y'.
010300               88  NOT-END-OF-FILE                VALUE 'N'.
010400      *----------------------------------------------------------------*
010500      *    CONTROL TOTALS                                               *
010600      *----------------------------------------------------------------*
010700       01  WS-CONTROL-TOTALS.
010800           05  WS-RECORDS-READ               PIC S9(07) COMP VALUE ZERO.
010900           05  WS-RECORDS-WRITTEN             PIC S9(07) COMP VALUE ZERO.
011000      *----------------------------------------------------------------*
011100      *    ONE CSV FIELD AT A TIME, BUILT HERE BEFORE BEING STRUNG      *
011200      *    INTO CO-CSV-LINE - THE CSV-SAFE RULE (QUOTE-DOUBLE, WRAP     *
011300      *    IN QUOTES WHEN THE FIELD CONTAINS A COMMA, QUOTE OR          *
011400      *    NEWLINE) IS APPLIED TO EACH FIELD BY 2300-MAKE-FIELD-SAFE.   *
011500      *----------------------------------------------------------------*
011600       01  WS-RAW-FIELD                       PIC X(263).
011700       01  WS-RAW-FIELD-LEN                   PIC S9(04) COMP.
011800       01  WS-SAFE-FIELD                      PIC X(530).
011900       01  WS-SAFE-FIELD-LEN                  PIC S9(04) COMP.
012000       01  WS-NEEDS-QUOTING-IND                PIC X(01).
012100           88  WS-NEEDS-QUOTING                    VALUE 'Y'.
012200           88  WS-NO-QUOTING-NEEDED                VALUE 'N'.
012300       01  WS-COMMA-TALLY                      PIC S9(04) COMP.
012400       01  WS-QUOTE-TALLY                      PIC S9(04) COMP.
012410       77  WS-NEWLINE-TALLY                     PIC S9(04) COMP.
012500      *----------------------------------------------------------------*
012600      *    CHARACTER-ARRAY WORK AREAS FOR THE FIELD-SAFETY SCAN AND     *
012700      *    THE QUOTE-DOUBLING COPY LOOP                                *
012800      *----------------------------------------------------------------*
012900       01  WS-RAW-FIELD-CHARS REDEFINES WS-RAW-FIELD.
013000           05  WS-RAW-FIELD-CHAR OCCURS 263 TIMES PIC X(01).
013100       01  WS-SAFE-FIELD-CHARS REDEFINES WS-SAFE-FIELD.
013200           05  WS-SAFE-FIELD-CHAR OCCURS 530 TIMES PIC X(01).
013300       01  WS-CSV-LINE-CHARS REDEFINES CO-CSV-LINE.
013400           05  FILLER PIC X(01) OCCURS 460 TIMES.
013500       01  WS-SCAN-IDX                         PIC S9(04) COMP.
013600       01  WS-COPY-IDX                          PIC S9(04) COMP.
013700      *----------------------------------------------------------------*
013800      *    FIELDS CONVERTED FOR TEXT REPRESENTATION IN THE CSV LINE     *
013900      *----------------------------------------------------------------*
014000       01  WS-ID-EDIT                           PIC Z(07)9.
014100       01  WS-SOURCE-ID-EDIT                    PIC Z(07)9.
014110      *----------------------------------------------------------------*
014120      *    A Z(07)9 EDIT FIELD IS RIGHT-JUSTIFIED - ITS LAST CHARACTER   *
014130      *    IS ALWAYS THE UNITS DIGIT, SO 2410-FIND-FIELD-LENGTH'S        *
014140      *    BACKWARD TRAILING-BLANK SCAN NEVER TRIMS IT AND THE LEADING   *
014150      *    SUPPRESSION SPACES WOULD RIDE STRAIGHT INTO THE CSV FIELD.    *
014160      *    2350-LEFT-JUSTIFY-NUMEDIT DE-EDITS THE ID/SOURCE-ID FIELDS    *
014170      *    HERE BEFORE THE SAFE-COPY PASS, SR-2004-061.                  *
014180      *----------------------------------------------------------------*
014190       01  WS-NUMEDIT-WORK                      PIC X(08).
014200       01  WS-NUMEDIT-WORK-CHARS REDEFINES WS-NUMEDIT-WORK.
014210           05  WS-NUMEDIT-CHAR OCCURS 8 TIMES PIC X(01).
014220       77  WS-NUMEDIT-SCAN-IDX                  PIC S9(04) COMP.
014230       77  WS-NUMEDIT-FIRST-POS                 PIC S9(04) COMP.
014240       01  FILLER PIC X(32)
014300           VALUE 'LWCSVEXP WORKING STORAGE ENDS  '.
014400      *================================================================*
014500       PROCEDURE DIVISION.
014600      *================================================================*
014700      *                        MAINLINE LOGIC                          *
014800      *================================================================*
014900       0000-CONTROL-PROCESS.
015000           PERFORM 1000-INITIALIZATION
015100               THRU 1099-INITIALIZATION-EXIT.
015200           PERFORM 1100-OPEN-FILES
015300               THRU 1199-OPEN-FILES-EXIT.
015400           PERFORM 1200-WRITE-HEADER-LINE
015500               THRU 1299-WRITE-HEADER-LINE-EXIT.
015600           PERFORM 2000-MAIN-PROCESS
015700               THRU 2099-MAIN-PROCESS-EXIT.
015800           PERFORM 9000-TERMINATION
015900               THRU 9099-TERMINATION-EXIT.
016000           GOBACK.
016100      *================================================================*
016200      *                       INITIALIZATION                           *
016300      *================================================================*
016400       1000-INITIALIZATION.
016500           SET NOT-END-OF-FILE TO TRUE.
016600       1099-INITIALIZATION-EXIT.
016700           EXIT.
016800      *================================================================*
016900      *                          OPEN FILES                            *
017000      *================================================================*
017100       1100-OPEN-FILES.
017200           OPEN INPUT LOGENTF-FILE.
017300           IF NOT LOGENTF-OK
017400               DISPLAY 'LWCSVEXP - ERROR OPENING LOGENTF: '
017500                       WS-LOGENTF-STATUS
017600               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
017700           END-IF.
017800           OPEN OUTPUT CSVOUT-FILE.
017900           IF NOT CSVOUT-OK
018000               DISPLAY 'LWCSVEXP - ERROR OPENING CSVOUT: '
018100                       WS-CSVOUT-STATUS
018200               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
018300           END-IF.
018400       1199-OPEN-FILES-EXIT.
018500           EXIT.
018600      *================================================================*
018700      *   THE HEADER LINE IS FIXED AND IS WRITTEN WHETHER OR NOT       *
018800      *   LOGENTF HOLDS ANY RECORDS, SR-2003-144.                      *
018900      *================================================================*
019000       1200-WRITE-HEADER-LINE.
019100           MOVE SPACES TO CO-CSV-LINE.
019200           STRING 'id,ingestionTime,level,sourceId,rawText'
019300                   DELIMITED BY SIZE
019400               INTO CO-CSV-LINE
019500           END-STRING.
019600           WRITE CO-CSV-LINE.
019700       1299-WRITE-HEADER-LINE-EXIT.
019800           EXIT.
019900      *================================================================*
020000      *                        MAIN PROCESSING LOOP                    *
020100      *================================================================*
020200       2000-MAIN-PROCESS.
020300           PERFORM 2100-READ-LOG-ENTRY
020400               THRU 2199-READ-LOG-ENTRY-EXIT.
020500           PERFORM 2200-PROCESS-LOG-ENTRY
020600               THRU 2299-PROCESS-LOG-ENTRY-EXIT
020700               UNTIL END-OF-FILE.
020800       2099-MAIN-PROCESS-EXIT.
020900           EXIT.
021000
021100       2100-READ-LOG-ENTRY.
021200           READ LOGENTF-FILE
021300               AT END
021400                   SET END-OF-FILE TO TRUE
021500           END-READ.
021600           IF NOT END-OF-FILE
021700               ADD 1 TO WS-RECORDS-READ
021800           END-IF.
021900       2199-READ-LOG-ENTRY-EXIT.
022000           EXIT.
022100
022200       2200-PROCESS-LOG-ENTRY.
022300           PERFORM 2300-BUILD-CSV-RECORD
022400               THRU 2399-BUILD-CSV-RECORD-EXIT.
022500           WRITE CO-CSV-LINE.
022600           ADD 1 TO WS-RECORDS-WRITTEN.
022700           PERFORM 2100-READ-LOG-ENTRY
022800               THRU 2199-READ-LOG-ENTRY-EXIT.
022900       2299-PROCESS-LOG-ENTRY-EXIT.
023000           EXIT.
023100      *================================================================*
023200      *   BUILD ONE CSV RECORD - EACH OF THE FIVE FIELDS IS RUN         *
023300      *   THROUGH THE CSV-SAFE RULE AND THE RESULTS ARE JOINED WITH     *
023400      *   COMMAS.  A BLANK-SOURCE-ID ROW STILL PRODUCES AN EMPTY FIELD. *
023500      *================================================================*
023600       2300-BUILD-CSV-RECORD.
023700           MOVE SPACES TO CO-CSV-LINE.
023800           MOVE ZERO TO WS-COPY-IDX.
023900
024000           MOVE LE-ID TO WS-ID-EDIT.
024010           MOVE WS-ID-EDIT TO WS-NUMEDIT-WORK.
024020           PERFORM 2350-LEFT-JUSTIFY-NUMEDIT
024030               THRU 2359-LEFT-JUSTIFY-NUMEDIT-EXIT.
024200           PERFORM 2400-MAKE-FIELD-SAFE
024300               THRU 2499-MAKE-FIELD-SAFE-EXIT.
024400           PERFORM 2500-APPEND-SAFE-FIELD
024500               THRU 2599-APPEND-SAFE-FIELD-EXIT.
024600
024700           PERFORM 2600-APPEND-COMMA
024800               THRU 2699-APPEND-COMMA-EXIT.
024900           MOVE LE-INGEST-TS TO WS-RAW-FIELD.
025000           PERFORM 2400-MAKE-FIELD-SAFE
025100               THRU 2499-MAKE-FIELD-SAFE-EXIT.
025200           PERFORM 2500-APPEND-SAFE-FIELD
025300               THRU 2599-APPEND-SAFE-FIELD-EXIT.
025400
025500           PERFORM 2600-APPEND-COMMA
025600               THRU 2699-APPEND-COMMA-EXIT.
025700           MOVE LE-LEVEL TO WS-RAW-FIELD.
025800           PERFORM 2400-MAKE-FIELD-SAFE
025900               THRU 2499-MAKE-FIELD-SAFE-EXIT.
026000           PERFORM 2500-APPEND-SAFE-FIELD
026100               THRU 2599-APPEND-SAFE-FIELD-EXIT.
026200
026300           PERFORM 2600-APPEND-COMMA
026400               THRU 2699-APPEND-COMMA-EXIT.
026500           MOVE ZERO TO WS-RAW-FIELD-LEN.
026600           IF LE-SOURCE-ID NOT = ZERO
026700               MOVE LE-SOURCE-ID TO WS-SOURCE-ID-EDIT
026710               MOVE WS-SOURCE-ID-EDIT TO WS-NUMEDIT-WORK
026720               PERFORM 2350-LEFT-JUSTIFY-NUMEDIT
026730                   THRU 2359-LEFT-JUSTIFY-NUMEDIT-EXIT
026900           ELSE
027000               MOVE SPACES TO WS-RAW-FIELD
027100           END-IF.
027200           PERFORM 2400-MAKE-FIELD-SAFE
027300               THRU 2499-MAKE-FIELD-SAFE-EXIT.
027400           PERFORM 2500-APPEND-SAFE-FIELD
027500               THRU 2599-APPEND-SAFE-FIELD-EXIT.
027600
027700           PERFORM 2600-APPEND-COMMA
027800               THRU 2699-APPEND-COMMA-EXIT.
027900           MOVE LE-RAW-TEXT TO WS-RAW-FIELD.
028000           PERFORM 2400-MAKE-FIELD-SAFE
028100               THRU 2499-MAKE-FIELD-SAFE-EXIT.
028200           PERFORM 2500-APPEND-SAFE-FIELD
028300               THRU 2599-APPEND-SAFE-FIELD-EXIT.
028400       2399-BUILD-CSV-RECORD-EXIT.
028500           EXIT.
028510      *================================================================*
028520      *   WS-NUMEDIT-WORK HOLDS A Z(07)9 ZERO-SUPPRESSED EDIT RESULT -   *
028530      *   RIGHT-JUSTIFIED, PADDED WITH LEADING SPACES.  SCAN FORWARD     *
028540      *   FOR THE FIRST NON-BLANK DIGIT AND SLIDE THE REMAINDER LEFT     *
028550      *   INTO WS-RAW-FIELD SO THE GENERIC TRAILING-BLANK SAFE-COPY      *
028560      *   PASS IN 2400-MAKE-FIELD-SAFE SEES A LEFT-JUSTIFIED FIELD,      *
028570      *   SR-2004-061.                                                   *
028580      *================================================================*
028590       2350-LEFT-JUSTIFY-NUMEDIT.
028600           MOVE SPACES TO WS-RAW-FIELD.
028610           MOVE ZERO TO WS-NUMEDIT-FIRST-POS.
028620           PERFORM 2355-SCAN-NUMEDIT-NONBLANK
028630               THRU 2355-SCAN-NUMEDIT-NONBLANK-EXIT
028640               VARYING WS-NUMEDIT-SCAN-IDX FROM 1 BY 1
028650               UNTIL WS-NUMEDIT-SCAN-IDX > LENGTH OF WS-NUMEDIT-WORK
028660                  OR WS-NUMEDIT-FIRST-POS NOT = ZERO.
028670           IF WS-NUMEDIT-FIRST-POS NOT = ZERO
028680               MOVE WS-NUMEDIT-WORK(WS-NUMEDIT-FIRST-POS:)
028690                   TO WS-RAW-FIELD
028695           END-IF.
028700       2359-LEFT-JUSTIFY-NUMEDIT-EXIT.
028710           EXIT.
028720       2355-SCAN-NUMEDIT-NONBLANK.
028730           IF WS-NUMEDIT-CHAR(WS-NUMEDIT-SCAN-IDX) NOT = SPACE
028740               MOVE WS-NUMEDIT-SCAN-IDX TO WS-NUMEDIT-FIRST-POS
028750           END-IF.
028760       2355-SCAN-NUMEDIT-NONBLANK-EXIT.
028770           EXIT.
028780
028790       2600-APPEND-COMMA.
028800           ADD 1 TO WS-COPY-IDX.
028900           MOVE ',' TO WS-CSV-LINE-CHAR(WS-COPY-IDX).
029000       2699-APPEND-COMMA-EXIT.
029100           EXIT.
029200      *================================================================*
029300      *   APPLY THE CSV-SAFE RULE TO WS-RAW-FIELD, LEAVING THE RESULT   *
029400      *   IN WS-SAFE-FIELD/WS-SAFE-FIELD-LEN.  A FIELD IS WRAPPED IN    *
029500      *   DOUBLE QUOTES WHEN IT CONTAINS A COMMA, A QUOTE OR A NEWLINE; *
029600      *   EMBEDDED QUOTES ARE DOUBLED FIRST, SR-1995-062/SR-2004-058.   *
029700      *================================================================*
029800       2400-MAKE-FIELD-SAFE.
029900           MOVE ZERO TO WS-SCAN-IDX.
030000           PERFORM 2410-FIND-FIELD-LENGTH
030100               THRU 2419-FIND-FIELD-LENGTH-EXIT
030200               VARYING WS-SCAN-IDX FROM LENGTH OF WS-RAW-FIELD
030300                   BY -1
030400               UNTIL WS-SCAN-IDX < 1
030500                  OR WS-RAW-FIELD-CHAR(WS-SCAN-IDX) NOT = SPACE.
030600           MOVE WS-SCAN-IDX TO WS-RAW-FIELD-LEN.
030700
030800           MOVE ZERO TO WS-COMMA-TALLY.
030900           MOVE ZERO TO WS-QUOTE-TALLY.
030910           MOVE ZERO TO WS-NEWLINE-TALLY.
031000           IF WS-RAW-FIELD-LEN > ZERO
031100               INSPECT WS-RAW-FIELD(1:WS-RAW-FIELD-LEN)
031200                   TALLYING WS-COMMA-TALLY FOR ALL ','
031300               INSPECT WS-RAW-FIELD(1:WS-RAW-FIELD-LEN)
031400                   TALLYING WS-QUOTE-TALLY FOR ALL '"'
031410               INSPECT WS-RAW-FIELD(1:WS-RAW-FIELD-LEN)
031420                   TALLYING WS-NEWLINE-TALLY FOR ALL X'0A'
031500           END-IF.
031600           IF WS-COMMA-TALLY > ZERO OR WS-QUOTE-TALLY > ZERO
031610                          OR WS-NEWLINE-TALLY > ZERO
031700               SET WS-NEEDS-QUOTING TO TRUE
031800           ELSE
031900               SET WS-NO-QUOTING-NEEDED TO TRUE
032000           END-IF.
032100
032200           MOVE SPACES TO WS-SAFE-FIELD.
032300           MOVE ZERO TO WS-SAFE-FIELD-LEN.
032400           IF WS-NEEDS-QUOTING
032500               ADD 1 TO WS-SAFE-FIELD-LEN
032600               MOVE '"' TO WS-SAFE-FIELD-CHAR(WS-SAFE-FIELD-LEN)
032700           END-IF.
032800           IF WS-RAW-FIELD-LEN > ZERO
032900               PERFORM 2420-COPY-FIELD-CHAR
033000                   THRU 2429-COPY-FIELD-CHAR-EXIT
033100                   VARYING WS-SCAN-IDX FROM 1 BY 1
033200                   UNTIL WS-SCAN-IDX > WS-RAW-FIELD-LEN
033300           END-IF.
033400           IF WS-NEEDS-QUOTING
033500               ADD 1 TO WS-SAFE-FIELD-LEN
033600               MOVE '"' TO WS-SAFE-FIELD-CHAR(WS-SAFE-FIELD-LEN)
033700           END-IF.
033800       2499-MAKE-FIELD-SAFE-EXIT.
033900           EXIT.
034000
034100       2410-FIND-FIELD-LENGTH.
034200           CONTINUE.
034300       2419-FIND-FIELD-LENGTH-EXIT.
034400           EXIT.
034500      *================================================================*
034600      *   COPY ONE SOURCE CHARACTER TO THE SAFE-FIELD BUFFER, DOUBLING  *
034700      *   ANY QUOTE CHARACTER ENCOUNTERED ALONG THE WAY.                *
034800      *================================================================*
034900       2420-COPY-FIELD-CHAR.
035000           ADD 1 TO WS-SAFE-FIELD-LEN.
035100           MOVE WS-RAW-FIELD-CHAR(WS-SCAN-IDX)
035200               TO WS-SAFE-FIELD-CHAR(WS-SAFE-FIELD-LEN).
035300           IF WS-RAW-FIELD-CHAR(WS-SCAN-IDX) = '"'
035400               ADD 1 TO WS-SAFE-FIELD-LEN
035500               MOVE '"' TO WS-SAFE-FIELD-CHAR(WS-SAFE-FIELD-LEN)
035600           END-IF.
035700       2429-COPY-FIELD-CHAR-EXIT.
035800           EXIT.
035900      *================================================================*
036000      *   APPEND WS-SAFE-FIELD (LENGTH WS-SAFE-FIELD-LEN) ONTO THE      *
036100      *   GROWING CO-CSV-LINE STARTING AT WS-COPY-IDX + 1.              *
036200      *================================================================*
036300       2500-APPEND-SAFE-FIELD.
036400           IF WS-SAFE-FIELD-LEN > ZERO
036500               PERFORM 2510-APPEND-ONE-CHAR
036600                   THRU 2519-APPEND-ONE-CHAR-EXIT
036700                   VARYING WS-SCAN-IDX FROM 1 BY 1
036800                   UNTIL WS-SCAN-IDX > WS-SAFE-FIELD-LEN
036900           END-IF.
037000       2599-APPEND-SAFE-FIELD-EXIT.
037100           EXIT.
037200
037300       2510-APPEND-ONE-CHAR.
037400           ADD 1 TO WS-COPY-IDX.
037500           MOVE WS-SAFE-FIELD-CHAR(WS-SCAN-IDX)
037600               TO WS-CSV-LINE-CHAR(WS-COPY-IDX).
037700       2519-APPEND-ONE-CHAR-EXIT.
037800           EXIT.
037900      *================================================================*
038000      *                        TERMINATION                             *
038100      *================================================================*
038200       9000-TERMINATION.
038300           CLOSE LOGENTF-FILE.
038400           CLOSE CSVOUT-FILE.
038500           DISPLAY 'LWCSVEXP - U5 CSV EXPORT COMPLETE'.
038600           DISPLAY 'RECORDS READ:    ' WS-RECORDS-READ.
038700           DISPLAY 'RECORDS WRITTEN: ' WS-RECORDS-WRITTEN.
038800       9099-TERMINATION-EXIT.
038900           EXIT.
039000      *================================================================*
039100      *                           ABEND                                *
039200      *================================================================*
039300       9900-ABEND.
039400           DISPLAY 'LWCSVEXP - PROGRAM ABENDING DUE TO I/O ERROR'.
039500           MOVE 16 TO RETURN-CODE.
039600           GOBACK.
039700       9909-ABEND-EXIT.
039800           EXIT.
