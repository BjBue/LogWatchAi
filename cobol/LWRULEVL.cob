000100      *================================================================*
000200      *                                                                *
000300      *    PROGRAM:  LWRULEVL                                         *
000400      *    MAINTENENCE LOG                                             *
000500      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT           *
000600      *    --------- --------------- --------------------------------*
000700      *    02/14/90  R.O.OKONKWO     CREATED FOR LOGWATCH PROJECT.     *
000800      *                              U3 RULE ENGINE, LOADS RULETAB     *
000900      *                              AND SCANS EVERY CLASSIFICATION.   *
001000      *    06/05/92  M.J.PETRAKIS    ADDED TEXT-FRAGMENT CONTAINS TEST *
001100      *                              (UP TO 5 PER RULE), SR-1992-061.  *
001200      *    11/30/90  T.W.LINDQUIST   ALL TRIGGERED RULE NAMES NOW      *
001300      *                              CONCATENATED ONTO ONE ALERT.      *
001400      *    08/07/98  S.M.ABERNATHY   Y2K REMEDIATION - CONVERTED RUN   *
001500      *                              DATE STAMP TO ACCEPT FROM DATE    *
001600      *                              YYYYMMDD, CR-1998-204.            *
001700      *    01/11/99  S.M.ABERNATHY   Y2K FOLLOW-UP - VERIFIED NO OTHER *
001800      *                              2-DIGIT YEAR FIELDS REMAIN,       *
001900      *                              CR-1999-008.                      *
002000      *    09/14/03  T.W.LINDQUIST   EMPTY-RULETAB WARNING ADDED PER   *
002100      *                              SR-2003-144.                      *
002150      *    03/22/04  T.W.LINDQUIST   END OF JOB NOW DUMPS THE COUNTER   *
002160      *                              BLOCK AND WARNS IF ALERTS EXCEED   *
002170      *                              RULES TRIGGERED, SR-2004-037.      *
002200      *================================================================*
002300       IDENTIFICATION DIVISION.
002400       PROGRAM-ID. LWRULEVL.
002500       AUTHOR. R.O.OKONKWO.
002600       INSTALLATION. NETWORK OPERATIONS CENTER.
002700       DATE-WRITTEN. 02/14/90.
002800       DATE-COMPILED.
002900       SECURITY. NON-CONFIDENTIAL.
003000      *================================================================*
003100      *                                                                *
003200      *A    ABSTRACT..                                                 *
003300      *  LWRULEVL IS THE U3 STEP OF THE NIGHTLY LOGWATCH BATCH RUN.    *
003400      *  IT LOADS THE ALERTING RULE TABLE (RULETAB) INTO WORKING       *
003500      *  STORAGE, THEN SCANS EVERY CLASSIFICATION RECORD (ANALYSF)     *
003600      *  AGAINST EVERY RULE - MINIMUM SEVERITY, MINIMUM SCORE AND      *
003700      *  TEXT-CONTAINS, ALL AND-COMBINED.  EVERY RULE IS ALWAYS        *
003800      *  TESTED; IF ONE OR MORE MATCH, ONE ALERT RECORD (ALERTF)       *
003900      *  IS RAISED CARRYING ALL MATCHING RULE NAMES.                  *
004000      *                                                                *
004100      *J    JCL..                                                      *
004200      *                                                                *
004300      * //LWRULEVL EXEC PGM=LWRULEVL                                  *
004400      * //SYSOUT   DD SYSOUT=*                                         *
004500      * //RULETAB  DD DISP=SHR,DSN=T54.LOGWATCH.RULETAB.DATA            *
004600      * //ANALYSF  DD DISP=OLD,DSN=T54.LOGWATCH.ANALYSF.DATA            *
004700      * //ALERTF   DD DSN=T54.LOGWATCH.ALERTF.DATA,                    *
004800      * //            DISP=(,CATLG,CATLG),                              *
004900      * //            UNIT=USER,                                        *
005000      * //            SPACE=(CYL,(10,5),RLSE),                          *
005100      * //            DCB=(RECFM=FB,LRECL=308,BLKSIZE=0)                *
005200      * //*                                                             *
005300      *                                                                *
005400      *P    ENTRY PARAMETERS..                                         *
005500      *     NONE.                                                      *
005600      *                                                                *
005700      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
005800      *     I/O ERROR ON FILES                                         *
005900      *     RULETAB EMPTY - WARNING ONLY, NOT A FATAL CONDITION         *
006000      *                                                                *
006100      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
006200      *     NONE                                                       *
006300      *                                                                *
006400      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
006500      *     LWSEVTAB  - SEVERITY SCALE TABLE                           *
006600      *================================================================*
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900       SPECIAL-NAMES.
007000           C01 IS TOP-OF-FORM
007100           CLASS LW-NUMERIC-CLASS IS '0' THRU '9'
007200           UPSI-0 ON  STATUS IS LW-RERUN-REQUESTED
007300                  OFF STATUS IS LW-NORMAL-RUN.
007400       INPUT-OUTPUT SECTION.
007500       FILE-CONTROL.
007600           SELECT RULETAB-FILE ASSIGN TO RULETAB
007700               ORGANIZATION IS LINE SEQUENTIAL
007800               FILE STATUS IS WS-RULETAB-STATUS.
007900           SELECT ANALYSF-FILE ASSIGN TO ANALYSF
008000               ORGANIZATION IS SEQUENTIAL
008100               FILE STATUS IS WS-ANALYSF-STATUS.
008200           SELECT ALERTF-FILE ASSIGN TO ALERTF
008300               ORGANIZATION IS SEQUENTIAL
008400               FILE STATUS IS WS-ALERTF-STATUS.
008500       DATA DIVISION.
008600       FILE SECTION.
008700       FD  RULETAB-FILE
008800           RECORDING MODE IS F
008900           BLOCK CONTAINS 0 RECORDS.
009000       COPY LWRECRU.
009100       FD  ANALYSF-FILE
009200           RECORDING MODE IS F
009300           BLOCK CONTAINS 0 RECORDS.
009400       COPY LWRECAN.
009500       FD  ALERTF-FILE
009600           RECORDING MODE IS F
009700           BLOCK CONTAINS 0 RECORDS.
009800       COPY LWRECAL.
009900      *================================================================*
010000       WORKING-STORAGE SECTION.
010100       01  FILLER PIC X(32)
010200           VALUE 'LWRULEVL WORKING STORAGE BEGINS'.
010300       COPY LWSEVTAB.
010400      *----------------------------------------------------------------*
010500      *    FILE STATUS AND SWITCHES                                    *
010600      *----------------------------------------------------------------*
010700       01  WS-FILE-STATUS-AREA.
010800           05  WS-RULETAB-STATUS             PIC X(02).
010900               88  RULETAB-OK                     VALUE '00'.
011000               88  RULETAB-EOF                    VALUE '10'.
011100           05  WS-ANALYSF-STATUS             PIC X(02).
011200               88  ANALYSF-OK                     VALUE '00'.
011300               88  ANALYSF-EOF                    VALUE '10'.
011400           05  WS-ALERTF-STATUS              PIC X(02).
011500               88  ALERTF-OK                      VALUE '00'.
011600       01  WS-SWITCHES.
011700           05  END-OF-FILE-INDICATOR         PIC X(01).
011800               88  END-OF-FILE                    VALUE 'Y'.
011900               88  NOT-END-OF-FILE                VALUE 'N'.
012000           05  WS-RULE-MATCH-IND             PIC X(01).
012100               88  WS-RULE-MATCHES                VALUE 'Y'.
012200               88  WS-RULE-FAILS                  VALUE 'N'.
012300           05  WS-ANY-MATCH-IND               PIC X(01).
012400               88  WS-ANY-RULE-MATCHED             VALUE 'Y'.
012500               88  WS-NO-RULE-MATCHED              VALUE 'N'.
012600      *----------------------------------------------------------------*
012700      *    RUN TIMESTAMP WORK AREA                                     *
012800      *----------------------------------------------------------------*
012900       01  WS-RUN-DATE-TIME-AREA.
013000           05  WS-RUN-DATE                    PIC 9(08).
013100           05  WS-RUN-TIME                    PIC 9(08).
013200       01  WS-RUN-DATE-TIME-PARTS REDEFINES WS-RUN-DATE-TIME-AREA.
013300           05  WS-RUN-CCYY                    PIC 9(04).
013400           05  WS-RUN-MM                      PIC 9(02).
013500           05  WS-RUN-DD                      PIC 9(02).
013600           05  WS-RUN-HH                      PIC 9(02).
013700           05  WS-RUN-MI                      PIC 9(02).
013800           05  WS-RUN-SS                      PIC 9(02).
013900           05  WS-RUN-HH100                   PIC 9(02).
014000       01  WS-RUN-TIMESTAMP                   PIC X(24).
014100      *----------------------------------------------------------------*
014200      *    RULE TABLE - LOADED ONCE FROM RULETAB                        *
014300      *----------------------------------------------------------------*
014400       01  WS-RULE-TABLE-CONTROL.
014500           05  WS-RULE-COUNT                  PIC S9(04) COMP VALUE ZERO.
014600       01  WS-RULE-TABLE.
014700           05  WS-RULE-ENTRY OCCURS 200 TIMES INDEXED BY WS-RU-IDX.
014800               10  WS-RU-NAME                 PIC X(30).
014900               10  WS-RU-SEV-AT-LEAST         PIC X(16).
015000               10  WS-RU-SCORE-MIN-FLG        PIC X(01).
015100                   88  WS-RU-SCORE-MIN-USED       VALUE 'Y'.
015200               10  WS-RU-SCORE-MIN            PIC 9V999.
015300               10  WS-RU-TEXT-COUNT           PIC 9(01).
015400               10  WS-RU-TEXT OCCURS 5 TIMES  PIC X(30).
015500      *----------------------------------------------------------------*
015600      *    RULE EVALUATION WORK AREA                                   *
015700      *----------------------------------------------------------------*
015800       01  WS-SEV-LOOKUP                      PIC X(16).
015900       01  WS-RULE-SEV-ORD                    PIC 9(01).
016000       77  WS-HIT-COUNT                       PIC S9(04) COMP.
016100       77  WS-TEXT-IDX                        PIC S9(04) COMP.
016200       01  WS-FRAG-LEN                        PIC S9(04) COMP.
016300       01  WS-FRAG-SCAN-IDX                   PIC S9(04) COMP.
016400       01  WS-FRAG-WORK                       PIC X(30).
016500       01  WS-FRAG-WORK-CHARS REDEFINES WS-FRAG-WORK.
016600           05  WS-FRAG-CHAR OCCURS 30 TIMES PIC X.
016700       01  WS-HAYSTACK                        PIC X(310).
016800       01  WS-RULE-NAMES-BUILD                PIC X(150).
016900       01  WS-RULE-NAMES-LEN                  PIC S9(04) COMP.
017000      *----------------------------------------------------------------*
017100      *    CONTROL COUNTERS                                            *
017200      *----------------------------------------------------------------*
017300       01  WS-CONTROL-COUNTERS.
017400           05  WS-NEXT-AL-ID                  PIC S9(08) COMP VALUE ZERO.
017500           05  WS-CLASSIFICATIONS-EVAL-CNT     PIC S9(08) COMP VALUE ZERO.
017600           05  WS-RULES-TRIGGERED-CNT          PIC S9(08) COMP VALUE ZERO.
017700           05  WS-ALERTS-CREATED-CNT           PIC S9(08) COMP VALUE ZERO.
017710      *----------------------------------------------------------------*
017720      *    TABLE VIEW OF THE COUNTER BLOCK, USED AT TERMINATION TO      *
017730      *    DUMP EACH COUNTER TO THE JOB LOG FOR THE OPERATOR, AND TO    *
017740      *    SANITY-CHECK ALERTS AGAINST RULES TRIGGERED, SR-2004-037.    *
017750      *----------------------------------------------------------------*
017760       01  WS-CONTROL-COUNTERS-TABLE REDEFINES WS-CONTROL-COUNTERS.
017770           05  WS-COUNTER-SLOT OCCURS 4 TIMES PIC S9(08) COMP.
017780       01  WS-CNT-IDX                     PIC S9(04) COMP.
017800       01  FILLER PIC X(32)
017900           VALUE 'LWRULEVL WORKING STORAGE ENDS  '.
018000      *================================================================*
018100       PROCEDURE DIVISION.
018200      *================================================================*
018300      *                        MAINLINE LOGIC                          *
018400      *================================================================*
018500       0000-CONTROL-PROCESS.
018600           PERFORM 1000-INITIALIZATION
018700               THRU 1099-INITIALIZATION-EXIT.
018800           PERFORM 1100-OPEN-FILES
018900               THRU 1199-OPEN-FILES-EXIT.
019000           PERFORM 1200-LOAD-RULE-TABLE
019100               THRU 1299-LOAD-RULE-TABLE-EXIT.
019200           SET NOT-END-OF-FILE TO TRUE.
019300           PERFORM 2000-MAIN-PROCESS
019400               THRU 2099-MAIN-PROCESS-EXIT
019500               UNTIL END-OF-FILE.
019600           PERFORM 9000-TERMINATION
019700               THRU 9099-TERMINATION-EXIT.
019800           GOBACK.
019900      *================================================================*
020000      *                       INITIALIZATION                           *
020100      *================================================================*
020200       1000-INITIALIZATION.
020300           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020400           ACCEPT WS-RUN-TIME FROM TIME.
020500           PERFORM 1050-BUILD-RUN-TIMESTAMP
020600               THRU 1059-BUILD-RUN-TIMESTAMP-EXIT.
020700       1099-INITIALIZATION-EXIT.
020800           EXIT.
020900
021000       1050-BUILD-RUN-TIMESTAMP.
021100           STRING WS-RUN-CCYY         DELIMITED BY SIZE
021200                  '-'                 DELIMITED BY SIZE
021300                  WS-RUN-MM           DELIMITED BY SIZE
021400                  '-'                 DELIMITED BY SIZE
021500                  WS-RUN-DD           DELIMITED BY SIZE
021600                  'T'                 DELIMITED BY SIZE
021700                  WS-RUN-HH           DELIMITED BY SIZE
021800                  ':'                 DELIMITED BY SIZE
021900                  WS-RUN-MI           DELIMITED BY SIZE
022000                  ':'                 DELIMITED BY SIZE
022100                  WS-RUN-SS           DELIMITED BY SIZE
022200                  '.000Z'             DELIMITED BY SIZE
022300                  INTO WS-RUN-TIMESTAMP
022400           END-STRING.
022500       1059-BUILD-RUN-TIMESTAMP-EXIT.
022600           EXIT.
022700      *================================================================*
022800      *                          OPEN FILES                            *
022900      *================================================================*
023000       1100-OPEN-FILES.
023100           OPEN INPUT RULETAB-FILE.
023200           IF NOT RULETAB-OK
023300               DISPLAY 'LWRULEVL - ERROR OPENING RULETAB: '
023400                       WS-RULETAB-STATUS
023500               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
023600           END-IF.
023700           OPEN INPUT ANALYSF-FILE.
023800           IF NOT ANALYSF-OK
023900               DISPLAY 'LWRULEVL - ERROR OPENING ANALYSF: '
024000                       WS-ANALYSF-STATUS
024100               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
024200           END-IF.
024300           OPEN OUTPUT ALERTF-FILE.
024400           IF NOT ALERTF-OK
024500               DISPLAY 'LWRULEVL - ERROR OPENING ALERTF: '
024600                       WS-ALERTF-STATUS
024700               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
024800           END-IF.
024900       1199-OPEN-FILES-EXIT.
025000           EXIT.
025100      *================================================================*
025200      *       LOAD THE RULE TABLE ONCE INTO WORKING STORAGE             *
025300      *================================================================*
025400       1200-LOAD-RULE-TABLE.
025500           SET NOT-END-OF-FILE TO TRUE.
025600           PERFORM 1210-READ-RULE-ROW
025700               THRU 1219-READ-RULE-ROW-EXIT
025800               UNTIL END-OF-FILE
025900                  OR WS-RULE-COUNT >= 200.
026000           IF WS-RULE-COUNT = ZERO
026100               DISPLAY 'LWRULEVL - WARNING - RULETAB IS EMPTY, '
026200                       'NO ALERTS CAN BE RAISED THIS RUN'
026300           END-IF.
026400       1299-LOAD-RULE-TABLE-EXIT.
026500           EXIT.
026600
026700       1210-READ-RULE-ROW.
026800           READ RULETAB-FILE
026900               AT END
027000                   SET END-OF-FILE TO TRUE
027100           END-READ.
027200           IF NOT END-OF-FILE
027300               ADD 1 TO WS-RULE-COUNT
027400               MOVE RU-NAME          TO WS-RU-NAME(WS-RULE-COUNT)
027500               MOVE RU-SEV-AT-LEAST  TO WS-RU-SEV-AT-LEAST(WS-RULE-COUNT)
027600               MOVE RU-SCORE-MIN-FLG TO WS-RU-SCORE-MIN-FLG(WS-RULE-COUNT)
027700               MOVE RU-SCORE-MIN     TO WS-RU-SCORE-MIN(WS-RULE-COUNT)
027800               MOVE RU-TEXT-COUNT    TO WS-RU-TEXT-COUNT(WS-RULE-COUNT)
027900               PERFORM 1220-COPY-TEXT-FRAGMENTS
028000                   THRU 1229-COPY-TEXT-FRAGMENTS-EXIT
028100                   VARYING WS-TEXT-IDX FROM 1 BY 1
028200                   UNTIL WS-TEXT-IDX > 5
028300           END-IF.
028400       1219-READ-RULE-ROW-EXIT.
028500           EXIT.
028600
028700       1220-COPY-TEXT-FRAGMENTS.
028800           MOVE RU-TEXT(WS-TEXT-IDX)
028900               TO WS-RU-TEXT(WS-RULE-COUNT, WS-TEXT-IDX).
029000       1229-COPY-TEXT-FRAGMENTS-EXIT.
029100           EXIT.
029200      *================================================================*
029300      *                         MAIN PROCESS                           *
029400      *================================================================*
029500       2000-MAIN-PROCESS.
029600           PERFORM 2100-READ-CLASSIFICATION
029700               THRU 2199-READ-CLASSIFICATION-EXIT.
029800           IF NOT END-OF-FILE
029900               PERFORM 2200-EVALUATE-CLASSIFICATION
030000                   THRU 2299-EVALUATE-CLASSIFICATION-EXIT
030100           END-IF.
030200       2099-MAIN-PROCESS-EXIT.
030300           EXIT.
030400
030500       2100-READ-CLASSIFICATION.
030600           READ ANALYSF-FILE
030700               AT END
030800                   SET END-OF-FILE TO TRUE
030900           END-READ.
031000       2199-READ-CLASSIFICATION-EXIT.
031100           EXIT.
031200
031300       2200-EVALUATE-CLASSIFICATION.
031400           ADD 1 TO WS-CLASSIFICATIONS-EVAL-CNT.
031500           MOVE SPACES TO WS-RULE-NAMES-BUILD.
031600           MOVE ZERO TO WS-RULE-NAMES-LEN.
031700           SET WS-NO-RULE-MATCHED TO TRUE.
031800      *    THE HAYSTACK FOR TEXT-CONTAINS IS BUILT ONCE PER
031900      *    CLASSIFICATION AND LOWERCASED ONCE, NOT PER RULE.
032000           MOVE SPACES TO WS-HAYSTACK.
032100           STRING AN-SUMMARY   DELIMITED BY SIZE
032200                  ' '          DELIMITED BY SIZE
032300                  AN-CAUSE     DELIMITED BY SIZE
032400                  ' '          DELIMITED BY SIZE
032500                  AN-RECOMMEND DELIMITED BY SIZE
032600                  INTO WS-HAYSTACK
032700           END-STRING.
032800           INSPECT WS-HAYSTACK
032900               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033000                       TO 'abcdefghijklmnopqrstuvwxyz'.
033100           IF WS-RULE-COUNT NOT = ZERO
033200               PERFORM 2300-TEST-ONE-RULE
033300                   THRU 2399-TEST-ONE-RULE-EXIT
033400                   VARYING WS-RU-IDX FROM 1 BY 1
033500                   UNTIL WS-RU-IDX > WS-RULE-COUNT
033600           END-IF.
033700           IF WS-ANY-RULE-MATCHED
033800               PERFORM 2700-WRITE-ALERT
033900                   THRU 2799-WRITE-ALERT-EXIT
034000           END-IF.
034100       2299-EVALUATE-CLASSIFICATION-EXIT.
034200           EXIT.
034300      *================================================================*
034400      *       TEST ONE RULE - ALL CONFIGURED CONDITIONS MUST HOLD       *
034500      *================================================================*
034600       2300-TEST-ONE-RULE.
034700           SET WS-RULE-MATCHES TO TRUE.
034800           IF WS-RU-SEV-AT-LEAST(WS-RU-IDX) NOT = SPACES
034900               PERFORM 2310-TEST-MIN-SEVERITY
035000                   THRU 2319-TEST-MIN-SEVERITY-EXIT
035100           END-IF.
035200           IF WS-RULE-MATCHES AND WS-RU-SCORE-MIN-USED(WS-RU-IDX)
035300               IF AN-SCORE < WS-RU-SCORE-MIN(WS-RU-IDX)
035400                   SET WS-RULE-FAILS TO TRUE
035500               END-IF
035600           END-IF.
035700           IF WS-RULE-MATCHES AND WS-RU-TEXT-COUNT(WS-RU-IDX) > 0
035800               PERFORM 2330-TEST-TEXT-CONTAINS
035900                   THRU 2339-TEST-TEXT-CONTAINS-EXIT
036000           END-IF.
036100           IF WS-RULE-MATCHES
036200               ADD 1 TO WS-RULES-TRIGGERED-CNT
036300               SET WS-ANY-RULE-MATCHED TO TRUE
036400               PERFORM 2350-APPEND-RULE-NAME
036500                   THRU 2359-APPEND-RULE-NAME-EXIT
036600           END-IF.
036700       2399-TEST-ONE-RULE-EXIT.
036800           EXIT.
036900      *----------------------------------------------------------------*
037000      *    MINIMUM SEVERITY - CLASSIFICATION ORDINAL >= RULE ORDINAL    *
037100      *----------------------------------------------------------------*
037200       2310-TEST-MIN-SEVERITY.
037300           MOVE WS-RU-SEV-AT-LEAST(WS-RU-IDX) TO WS-SEV-LOOKUP.
037400           MOVE ZERO TO WS-HIT-COUNT.
037500           MOVE ZERO TO WS-RULE-SEV-ORD.
037600           PERFORM 2315-SCAN-SEVERITY-TABLE
037700               THRU 2315-SCAN-SEVERITY-TABLE-EXIT
037800               VARYING SEV-TAB-IDX FROM 1 BY 1
037900               UNTIL SEV-TAB-IDX > 6
038000                  OR WS-HIT-COUNT NOT = ZERO.
038100           IF AN-SEV-ORD < WS-RULE-SEV-ORD
038200               SET WS-RULE-FAILS TO TRUE
038300           END-IF.
038400       2319-TEST-MIN-SEVERITY-EXIT.
038500           EXIT.
038600
038700       2315-SCAN-SEVERITY-TABLE.
038800           IF SEV-TAB-CODE(SEV-TAB-IDX) = WS-SEV-LOOKUP
038900               MOVE SEV-TAB-ORD(SEV-TAB-IDX) TO WS-RULE-SEV-ORD
039000               MOVE 1 TO WS-HIT-COUNT
039100           END-IF.
039200       2315-SCAN-SEVERITY-TABLE-EXIT.
039300           EXIT.
039400      *----------------------------------------------------------------*
039500      *    TEXT CONTAINS - ANY OF THE RULE'S FRAGMENTS MUST APPEAR      *
039600      *----------------------------------------------------------------*
039700       2330-TEST-TEXT-CONTAINS.
039800           MOVE ZERO TO WS-HIT-COUNT.
039900           PERFORM 2335-TEST-ONE-FRAGMENT
040000               THRU 2339-TEST-TEXT-CONTAINS-LOOP-EXIT
040100               VARYING WS-TEXT-IDX FROM 1 BY 1
040200               UNTIL WS-TEXT-IDX > WS-RU-TEXT-COUNT(WS-RU-IDX)
040300                  OR WS-HIT-COUNT NOT = ZERO.
040400           IF WS-HIT-COUNT = ZERO
040500               SET WS-RULE-FAILS TO TRUE
040600           END-IF.
040700       2339-TEST-TEXT-CONTAINS-EXIT.
040800           EXIT.
040900
041000       2335-TEST-ONE-FRAGMENT.
041100           MOVE WS-RU-TEXT(WS-RU-IDX, WS-TEXT-IDX) TO WS-FRAG-WORK.
041200           INSPECT WS-FRAG-WORK
041300               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041400                       TO 'abcdefghijklmnopqrstuvwxyz'.
041500           MOVE ZERO TO WS-FRAG-LEN.
041600           PERFORM 2336-SCAN-FRAGMENT-LENGTH
041700               THRU 2336-SCAN-FRAGMENT-LENGTH-EXIT
041800               VARYING WS-FRAG-SCAN-IDX FROM 30 BY -1
041900               UNTIL WS-FRAG-SCAN-IDX < 1
042000                  OR WS-FRAG-LEN NOT = ZERO.
042100           IF WS-FRAG-LEN NOT = ZERO
042200               INSPECT WS-HAYSTACK TALLYING WS-HIT-COUNT
042300                   FOR ALL WS-FRAG-WORK(1:WS-FRAG-LEN)
042400           END-IF.
042500       2339-TEST-TEXT-CONTAINS-LOOP-EXIT.
042600           EXIT.
042700
042800       2336-SCAN-FRAGMENT-LENGTH.
042900           IF WS-FRAG-CHAR(WS-FRAG-SCAN-IDX) NOT = SPACE
043000               MOVE WS-FRAG-SCAN-IDX TO WS-FRAG-LEN
043100           END-IF.
043200       2336-SCAN-FRAGMENT-LENGTH-EXIT.
043300           EXIT.
043400      *----------------------------------------------------------------*
043500      *    APPEND A TRIGGERED RULE NAME TO THE BUILD AREA               *
043600      *----------------------------------------------------------------*
043700       2350-APPEND-RULE-NAME.
043800           IF WS-RULE-NAMES-LEN NOT = ZERO
043900               STRING ', ' DELIMITED BY SIZE
044000                   INTO WS-RULE-NAMES-BUILD
044100                   WITH POINTER WS-RULE-NAMES-LEN
044200               END-STRING
044300           ELSE
044400               ADD 1 TO WS-RULE-NAMES-LEN
044500           END-IF.
044600           STRING WS-RU-NAME(WS-RU-IDX) DELIMITED BY SPACE
044700               INTO WS-RULE-NAMES-BUILD
044800               WITH POINTER WS-RULE-NAMES-LEN
044900           END-STRING.
045000       2359-APPEND-RULE-NAME-EXIT.
045100           EXIT.
045200      *================================================================*
045300      *       WRITE THE ALERT RECORD                                   *
045400      *================================================================*
045500       2700-WRITE-ALERT.
045600           ADD 1 TO WS-NEXT-AL-ID.
045700           MOVE WS-NEXT-AL-ID    TO AL-ID.
045800           MOVE WS-RUN-TIMESTAMP TO AL-CREATED-TS.
045900           MOVE AN-SEVERITY      TO AL-SEVERITY.
046000           MOVE AN-SUMMARY       TO AL-MESSAGE.
046100           MOVE WS-RULE-NAMES-BUILD TO AL-RULE-NAMES.
046200           MOVE AN-LOG-ENTRY-ID  TO AL-SOURCE-ID.
046300           SET AL-ACTIVE TO TRUE.
046400           WRITE AL-RECORD.
046500           IF NOT ALERTF-OK
046600               DISPLAY 'LWRULEVL - ERROR WRITING ALERTF: '
046700                       WS-ALERTF-STATUS
046800               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
046900           END-IF.
047000           ADD 1 TO WS-ALERTS-CREATED-CNT.
047100       2799-WRITE-ALERT-EXIT.
047200           EXIT.
047300      *================================================================*
047400      *                        TERMINATION                             *
047500      *================================================================*
047600       9000-TERMINATION.
047700           CLOSE RULETAB-FILE.
047800           CLOSE ANALYSF-FILE.
047900           CLOSE ALERTF-FILE.
047910           DISPLAY 'LWRULEVL - U3 COUNTER BLOCK DUMP FOLLOWS'.
047920           PERFORM 9050-DUMP-ONE-COUNTER
047930               THRU 9059-DUMP-ONE-COUNTER-EXIT
047940               VARYING WS-CNT-IDX FROM 1 BY 1
047950               UNTIL WS-CNT-IDX > 4.
048000           DISPLAY 'LWRULEVL - U3 RULE EVALUATION COMPLETE'.
048100           DISPLAY 'CLASSIFICATIONS EVALUATED: '
048200                   WS-CLASSIFICATIONS-EVAL-CNT.
048300           DISPLAY 'RULES TRIGGERED (TOTAL):   ' WS-RULES-TRIGGERED-CNT.
048400           DISPLAY 'ALERTS CREATED:            ' WS-ALERTS-CREATED-CNT.
048410           IF WS-ALERTS-CREATED-CNT > WS-RULES-TRIGGERED-CNT
048420               DISPLAY 'LWRULEVL - WARNING - ALERTS CREATED EXCEEDS '
048430                       'RULES TRIGGERED - COUNTER BLOCK SUSPECT'
048440           END-IF.
048500       9099-TERMINATION-EXIT.
048600           EXIT.
048605
048610       9050-DUMP-ONE-COUNTER.
048620           DISPLAY 'LWRULEVL - COUNTER SLOT ' WS-CNT-IDX ' = '
048630                   WS-COUNTER-SLOT(WS-CNT-IDX).
048640       9059-DUMP-ONE-COUNTER-EXIT.
048650           EXIT.
048700      *================================================================*
048800      *                           ABEND                                *
048900      *================================================================*
049000       9900-ABEND.
049100           DISPLAY 'LWRULEVL - PROGRAM ABENDING DUE TO I/O ERROR'.
049200           MOVE 16 TO RETURN-CODE.
049300           GOBACK.
049400       9909-ABEND-EXIT.
049500           EXIT.
