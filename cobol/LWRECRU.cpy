000001      *================================================================*
000002      *    LWRECRU  --  ALERTING RULE RECORD (RULETAB TABLE ENTRY)
000003      *    ONE CONFIGURABLE RULE; ALL CONFIGURED CONDITIONS MUST HOLD.
000004      *    MAINTENANCE LOG
000005      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT
000006      *    --------- --------------- --------------------------------
000007      *    02/14/90  R.O.OKONKWO     CREATED FOR LOGWATCH PROJECT.
000008      *    06/05/92  M.J.PETRAKIS    ADDED RU-TEXT-TABLE (5 FRAGMENTS)
000009      *                              PER SR-1992-061.
000010      *    08/07/98  S.M.ABERNATHY   Y2K REVIEW - NO 2-DIGIT YEAR
000011      *                              FIELDS IN THIS MEMBER, NO CHANGE.
000012      *================================================================*
000013       01  RU-RECORD.
000014           05  RU-NAME                     PIC X(30).
000015           05  RU-SEV-AT-LEAST             PIC X(16).
000016           05  RU-SCORE-MIN-FLG            PIC X(01).
000017               88  RU-SCORE-MIN-USED           VALUE 'Y'.
000018           05  RU-SCORE-MIN                PIC 9V999.
000019           05  RU-TEXT-COUNT               PIC 9(01).
000020           05  RU-TEXT-TABLE.
000021               10  RU-TEXT OCCURS 5 TIMES  PIC X(30).
000022           05  FILLER                      PIC X(01).
