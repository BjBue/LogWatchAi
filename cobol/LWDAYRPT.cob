000100      *================================================================*
000200      *                                                                *
000300      *    PROGRAM:  LWDAYRPT                                         *
000400      *    MAINTENENCE LOG                                             *
000500      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT           *
000600      *    --------- --------------- --------------------------------*
000700      *    03/30/90  M.J.PETRAKIS    CREATED FOR LOGWATCH PROJECT.     *
000800      *                              U4 DAILY SUMMARY REPORT.          *
000900      *    04/11/91  R.O.OKONKWO     ADDED TOP-10 RECURRING ISSUES      *
001000      *                              SECTION, SR-1991-044.              *
001100      *    11/30/90  T.W.LINDQUIST   PER-SOURCE CONTROL BREAK ADDED.    *
001200      *    08/07/98  S.M.ABERNATHY   Y2K REMEDIATION - CONVERTED RUN    *
001300      *                              DATE STAMP TO ACCEPT FROM DATE     *
001400      *                              YYYYMMDD, CR-1998-204.             *
001500      *    01/11/99  S.M.ABERNATHY   Y2K FOLLOW-UP - PERIOD FROM/TO      *
001600      *                              ARE COMPARED AS CCYYMMDD STRINGS,   *
001700      *                              VERIFIED CORRECT, CR-1999-008.      *
001800      *    09/14/03  T.W.LINDQUIST   ALERTS SECTION NOW TRUNCATES THE    *
001900      *                              MESSAGE TO FIT 132 COLUMNS,         *
002000      *                              SR-2003-144.                        *
002050      *    07/09/04  T.W.LINDQUIST   PER-SOURCE SECTION NOW RANKED       *
002060      *                              ASCENDING BY SOURCE ID BEFORE       *
002070      *                              PRINTING - IT WAS PRINTING IN       *
002080      *                              FIRST-SEEN ORDER, SR-2004-058.      *
002100      *================================================================*
002200       IDENTIFICATION DIVISION.
002300       PROGRAM-ID. LWDAYRPT.
002400       AUTHOR. M.J.PETRAKIS.
002500       INSTALLATION. NETWORK OPERATIONS CENTER.
002600       DATE-WRITTEN. 03/30/90.
002700       DATE-COMPILED.
002800       SECURITY. NON-CONFIDENTIAL.
002900      *================================================================*
003000      *                                                                *
003100      *A    ABSTRACT..                                                 *
003200      *  LWDAYRPT IS THE U4 STEP OF THE NIGHTLY LOGWATCH BATCH RUN.    *
003300      *  IT RE-READS THE RUN'S LOG ENTRIES, CLASSIFICATIONS AND        *
003400      *  ALERTS, COMPUTES THE REPORTING PERIOD, PER-SOURCE TOTALS AND  *
003500      *  THE TOP 10 RECURRING ISSUES, AND PRINTS THE 132-COLUMN DAILY  *
003600      *  SUMMARY REPORT (RPTOUT).                                     *
003700      *                                                                *
003800      *J    JCL..                                                      *
003900      *                                                                *
004000      * //LWDAYRPT EXEC PGM=LWDAYRPT                                  *
004100      * //SYSOUT   DD SYSOUT=*                                         *
004200      * //LOGENTF  DD DISP=SHR,DSN=T54.LOGWATCH.LOGENTF.DATA            *
004300      * //ANALYSF  DD DISP=SHR,DSN=T54.LOGWATCH.ANALYSF.DATA            *
004400      * //ALERTF   DD DISP=SHR,DSN=T54.LOGWATCH.ALERTF.DATA             *
004500      * //RPTOUT   DD SYSOUT=*,                                         *
004600      * //            DCB=(RECFM=FBA,LRECL=132,BLKSIZE=0)               *
004700      * //*                                                             *
004800      *                                                                *
004900      *P    ENTRY PARAMETERS..                                         *
005000      *     NONE.                                                      *
005100      *                                                                *
005200      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
005300      *     I/O ERROR ON FILES                                         *
005400      *                                                                *
005500      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
005600      *     NONE                                                       *
005700      *                                                                *
005800      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
005900      *     NONE                                                       *
006000      *================================================================*
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-FORM
006500           CLASS LW-NUMERIC-CLASS IS '0' THRU '9'
006600           UPSI-0 ON  STATUS IS LW-RERUN-REQUESTED
006700                  OFF STATUS IS LW-NORMAL-RUN.
006800       INPUT-OUTPUT SECTION.
006900       FILE-CONTROL.
007000           SELECT LOGENTF-FILE ASSIGN TO LOGENTF
007100               ORGANIZATION IS SEQUENTIAL
007200               FILE STATUS IS WS-LOGENTF-STATUS.
007300           SELECT ANALYSF-FILE ASSIGN TO ANALYSF
007400               ORGANIZATION IS SEQUENTIAL
007500               FILE STATUS IS WS-ANALYSF-STATUS.
007600           SELECT ALERTF-FILE ASSIGN TO ALERTF
007700               ORGANIZATION IS SEQUENTIAL
007800               FILE STATUS IS WS-ALERTF-STATUS.
007900           SELECT RPTOUT-FILE ASSIGN TO RPTOUT
008000               ORGANIZATION IS LINE SEQUENTIAL
008100               FILE STATUS IS WS-RPTOUT-STATUS.
008200       DATA DIVISION.
008300       FILE SECTION.
008400       FD  LOGENTF-FILE
008500           RECORDING MODE IS F
008600           BLOCK CONTAINS 0 RECORDS.
008700       COPY LWRECLE.
008800       FD  ANALYSF-FILE
008900           RECORDING MODE IS F
009000           BLOCK CONTAINS 0 RECORDS.
009100       COPY LWRECAN.
009200       FD  ALERTF-FILE
009300           RECORDING MODE IS F
009400           BLOCK CONTAINS 0 RECORDS.
009500       COPY LWRECAL.
009600       FD  RPTOUT-FILE
009700           RECORDING MODE IS F.
009800       01  RP-PRINT-LINE                     PIC X(132).
009900      *================================================================*
010000       WORKING-STORAGE SECTION.
010100       01  FILLER PIC X(32)
010200           VALUE 'LWDAYRPT WORKING STORAGE BEGINS'.
010300      *----------------------------------------------------------------*
010400      *    FILE STATUS AND SWITCHES                                    *
010500      *----------------------------------------------------------------*
010600       01  WS-FILE-STATUS-AREA.
010700           05  WS-LOGENTF-STATUS             PIC X(02).
010800               88  LOGENTF-OK                     VALUE '00'.
010900           05  WS-ANALYSF-STATUS             PIC X(02).
011000               88  ANALYSF-OK                     VALUE '00'.
011100           05  WS-ALERTF-STATUS              PIC X(02).
011200               88  ALERTF-OK                      VALUE '00'.
011300           05  WS-RPTOUT-STATUS              PIC X(02).
011400               88  RPTOUT-OK                      VALUE '00'.
011500       01  WS-SWITCHES.
011600           05  END-OF-FILE-INDICATOR         PIC X(01).
011700               88  END-OF-FILE                    VALUE 'Y'.
011800               88  NOT-END-OF-FILE                VALUE 'N'.
011900      *----------------------------------------------------------------*
012000      *    RUN TIMESTAMP WORK AREA                                     *
012100      *----------------------------------------------------------------*
012200       01  WS-RUN-DATE-TIME-AREA.
012300           05  WS-RUN-DATE                    PIC 9(08).
012400           05  WS-RUN-TIME                    PIC 9(08).
012500       01  WS-RUN-DATE-TIME-PARTS REDEFINES WS-RUN-DATE-TIME-AREA.
012600           05  WS-RUN-CCYY                    PIC 9(04).
012700           05  WS-RUN-MM                      PIC 9(02).
012800           05  WS-RUN-DD                      PIC 9(02).
012900           05  WS-RUN-HH                      PIC 9(02).
013000           05  WS-RUN-MI                      PIC 9(02).
013100           05  WS-RUN-SS                      PIC 9(02).
013200           05  WS-RUN-HH100                   PIC 9(02).
013300       01  WS-RUN-TIMESTAMP                   PIC X(24).
013400      *----------------------------------------------------------------*
013500      *    PERIOD FROM/TO ACCUMULATORS                                 *
013600      *----------------------------------------------------------------*
013700       01  WS-PERIOD-FROM                     PIC X(24).
013800       01  WS-PERIOD-TO                       PIC X(24).
013900       01  WS-PERIOD-SEEN-IND                 PIC X(01).
014000           88  WS-PERIOD-SEEN                     VALUE 'Y'.
014100           88  WS-PERIOD-NOT-SEEN                 VALUE 'N'.
014200      *----------------------------------------------------------------*
014300      *    PER-SOURCE TOTALS TABLE (CONTROL BREAK ON SOURCE ID)         *
014400      *----------------------------------------------------------------*
014500       01  WS-SOURCE-TABLE-CONTROL.
014600           05  WS-SOURCE-COUNT                PIC S9(04) COMP VALUE ZERO.
014700       01  WS-SOURCE-TABLE.
014800           05  WS-SOURCE-ENTRY OCCURS 500 TIMES INDEXED BY WS-SRC-IDX.
014900               10  WS-SRC-ID                  PIC 9(04).
015000               10  WS-SRC-LOG-COUNT           PIC S9(07) COMP.
015100      *----------------------------------------------------------------*
015200      *    TOP-ISSUES TABLE (RAW TEXT KEY, FIRST 200 CHARS)             *
015300      *----------------------------------------------------------------*
015400       01  WS-ISSUE-TABLE-CONTROL.
015500           05  WS-ISSUE-COUNT                 PIC S9(04) COMP VALUE ZERO.
015600       01  WS-ISSUE-TABLE.
015700           05  WS-ISSUE-ENTRY OCCURS 3000 TIMES INDEXED BY WS-ISS-IDX.
015800               10  WS-ISSUE-KEY               PIC X(200).
015900               10  WS-ISSUE-OCCUR-COUNT       PIC S9(07) COMP.
016000      *----------------------------------------------------------------*
016100      *    TOP-10 RANKED RESULT OF THE ISSUE TABLE                     *
016200      *----------------------------------------------------------------*
016300       01  WS-TOP10-TABLE.
016400           05  WS-TOP10-ENTRY OCCURS 10 TIMES INDEXED BY WS-TOP-IDX.
016500               10  WS-TOP10-KEY               PIC X(200).
016600               10  WS-TOP10-COUNT             PIC S9(07) COMP.
016700       01  WS-TOP10-FOUND                     PIC S9(04) COMP VALUE ZERO.
016800      *----------------------------------------------------------------*
016900      *    EXCHANGE-SORT WORK AREAS                                    *
017000      *----------------------------------------------------------------*
017100       01  WS-SORT-OUTER-IDX                  PIC S9(04) COMP.
017200       01  WS-SORT-INNER-IDX                  PIC S9(04) COMP.
017400       01  WS-SORT-HOLD-COUNT                 PIC S9(07) COMP.
017500       01  WS-SORT-HOLD-KEY                   PIC X(200).
017600       01  WS-SRC-SCAN-IDX                    PIC S9(04) COMP.
017700       01  WS-ISS-SCAN-IDX                    PIC S9(04) COMP.
017710      *----------------------------------------------------------------*
017720      *    SOURCE TABLE SORT CONTROL, SR-2004-058 - THE SOURCE TABLE    *
017730      *    IS RANKED ASCENDING BY LE-SOURCE-ID BEFORE 6300 PRINTS IT,   *
017740      *    BY HAND, THE SAME WAY 5100/5110 RANK THE TOP 10 ISSUES.      *
017750      *----------------------------------------------------------------*
017760       77  WS-SRC-SORT-OUTER-IDX              PIC S9(04) COMP.
017770       77  WS-SRC-SORT-INNER-IDX              PIC S9(04) COMP.
017780       77  WS-SRC-SORT-HOLD-ID                PIC 9(04).
017790       77  WS-SRC-SORT-HOLD-COUNT             PIC S9(07) COMP.
017800      *----------------------------------------------------------------*
017900      *    TOTALS                                                      *
018000      *----------------------------------------------------------------*
018100       01  WS-TOTALS.
018200           05  WS-TOTAL-LOGS                  PIC S9(07) COMP VALUE ZERO.
018300           05  WS-TOTAL-ALERTS                PIC S9(07) COMP VALUE ZERO.
018400           05  WS-TOTAL-ANALYSES              PIC S9(07) COMP VALUE ZERO.
018500       01  WS-TOTALS-PRINT-VIEW REDEFINES WS-TOTALS.
018600           05  FILLER                         PIC X(04).
018700           05  FILLER                         PIC X(04).
018800           05  FILLER                         PIC X(04).
018900      *----------------------------------------------------------------*
019000      *    CHARACTER-ARRAY VIEW OF THE ISSUE-KEY HOLD AREA - USED BY   *
019100      *    THE SORT SWAP LOGIC FOR A PLAIN BYTE-FOR-BYTE MOVE.          *
019200      *----------------------------------------------------------------*
019300       01  WS-SORT-HOLD-KEY-CHARS REDEFINES WS-SORT-HOLD-KEY.
019400           05  WS-SORT-HOLD-KEY-CHAR OCCURS 200 TIMES PIC X(01).
019500      *----------------------------------------------------------------*
019600      *    REPORT PRINT LINE LAYOUTS                                   *
019700      *----------------------------------------------------------------*
019800       01  WS-TITLE-LINE-1.
019900           05  FILLER                   PIC X(40) VALUE SPACES.
020000           05  FILLER                   PIC X(34)
020100               VALUE 'LOGWATCH DAILY SUMMARY REPORT'.
020200           05  FILLER                   PIC X(58) VALUE SPACES.
020300       01  WS-TITLE-LINE-2.
020400           05  FILLER                   PIC X(10) VALUE 'RUN DATE: '.
020500           05  RP2-RUN-DATE             PIC 9(08).
020600           05  FILLER                   PIC X(10) VALUE SPACES.
020700           05  FILLER                   PIC X(07) VALUE 'PERIOD '.
020800           05  RP2-PERIOD-FROM          PIC X(24).
020900           05  FILLER                   PIC X(04) VALUE ' TO '.
021000           05  RP2-PERIOD-TO            PIC X(24).
021100           05  FILLER                   PIC X(53) VALUE SPACES.
021200       01  WS-SUMMARY-LINE.
021300           05  FILLER                   PIC X(13) VALUE 'TOTAL LOGS: '.
021400           05  RP-TOTAL-LOGS            PIC ZZZZZZ9.
021500           05  FILLER                   PIC X(05) VALUE SPACES.
021600           05  FILLER                   PIC X(15) VALUE 'TOTAL ALERTS: '.
021700           05  RP-TOTAL-ALERTS          PIC ZZZZZZ9.
021800           05  FILLER                   PIC X(05) VALUE SPACES.
021900           05  FILLER               PIC X(17) VALUE 'TOTAL ANALYSES: '.
022000           05  RP-TOTAL-ANALYSES        PIC ZZZZZZ9.
022100           05  FILLER                   PIC X(59) VALUE SPACES.
022200       01  WS-SECTION-HEADING.
022300           05  FILLER                   PIC X(40) VALUE SPACES.
022400           05  RP-SECTION-TITLE         PIC X(30).
022500           05  FILLER                   PIC X(62) VALUE SPACES.
022600       01  WS-SOURCE-DETAIL-LINE.
022700           05  FILLER                   PIC X(10) VALUE 'SOURCE '.
022800           05  RP-SRC-ID                PIC 9(04).
022900           05  FILLER                   PIC X(10) VALUE SPACES.
023000           05  FILLER                   PIC X(07) VALUE 'COUNT '.
023100           05  RP-SRC-COUNT             PIC ZZZZZZ9.
023200           05  FILLER                   PIC X(99) VALUE SPACES.
023300       01  WS-SOURCE-TOTAL-LINE.
023400           05  FILLER                   PIC X(17) VALUE 'GRAND TOTAL    '.
023500           05  RP-SRC-GRAND-TOTAL       PIC ZZZZZZ9.
023600           05  FILLER                   PIC X(109) VALUE SPACES.
023700       01  WS-ISSUE-DETAIL-LINE.
023800           05  FILLER                   PIC X(06) VALUE 'RANK '.
023900           05  RP-ISSUE-RANK            PIC Z9.
024000           05  FILLER                   PIC X(04) VALUE SPACES.
024100           05  FILLER                   PIC X(07) VALUE 'COUNT '.
024200           05  RP-ISSUE-COUNT           PIC ZZZZZZ9.
024300           05  FILLER                   PIC X(03) VALUE SPACES.
024400           05  RP-ISSUE-TEXT            PIC X(80).
024500           05  FILLER                   PIC X(25) VALUE SPACES.
024600       01  WS-ALERT-DETAIL-LINE.
024700           05  RP-ALERT-SEVERITY        PIC X(16).
024800           05  FILLER                   PIC X(01) VALUE SPACES.
024900           05  RP-ALERT-RULES           PIC X(45).
025000           05  FILLER                   PIC X(01) VALUE SPACES.
025100           05  RP-ALERT-MESSAGE         PIC X(68).
025200           05  FILLER                   PIC X(01) VALUE SPACES.
025300       01  WS-END-OF-REPORT-LINE.
025400           05  FILLER           PIC X(18) VALUE 'END OF REPORT -- '.
025500           05  FILLER                   PIC X(06) VALUE 'LOGS '.
025600           05  RPE-TOTAL-LOGS           PIC ZZZZZZ9.
025700           05  FILLER                   PIC X(04) VALUE SPACES.
025800           05  FILLER                   PIC X(08) VALUE 'ALERTS '.
025900           05  RPE-TOTAL-ALERTS         PIC ZZZZZZ9.
026000           05  FILLER                   PIC X(04) VALUE SPACES.
026100           05  FILLER                   PIC X(10) VALUE 'ANALYSES '.
026200           05  RPE-TOTAL-ANALYSES       PIC ZZZZZZ9.
026300           05  FILLER                   PIC X(64) VALUE SPACES.
026400       01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
026500       01  FILLER PIC X(32)
026600           VALUE 'LWDAYRPT WORKING STORAGE ENDS  '.
026700      *================================================================*
026800       PROCEDURE DIVISION.
026900      *================================================================*
027000      *                        MAINLINE LOGIC                          *
027100      *================================================================*
027200       0000-CONTROL-PROCESS.
027300           PERFORM 1000-INITIALIZATION
027400               THRU 1099-INITIALIZATION-EXIT.
027500           PERFORM 1100-OPEN-FILES
027600               THRU 1199-OPEN-FILES-EXIT.
027700           PERFORM 2000-LOAD-LOG-ENTRIES
027800               THRU 2099-LOAD-LOG-ENTRIES-EXIT.
027900           PERFORM 3000-LOAD-ANALYSES
028000               THRU 3099-LOAD-ANALYSES-EXIT.
028100           PERFORM 4000-LOAD-ALERTS
028200               THRU 4099-LOAD-ALERTS-EXIT.
028300           PERFORM 5000-RANK-TOP-ISSUES
028400               THRU 5099-RANK-TOP-ISSUES-EXIT.
028500           PERFORM 6000-PRINT-REPORT
028600               THRU 6099-PRINT-REPORT-EXIT.
028700           PERFORM 9000-TERMINATION
028800               THRU 9099-TERMINATION-EXIT.
028900           GOBACK.
029000      *================================================================*
029100      *                       INITIALIZATION                           *
029200      *================================================================*
029300       1000-INITIALIZATION.
029400           SET WS-PERIOD-NOT-SEEN TO TRUE.
029500           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
029600           ACCEPT WS-RUN-TIME FROM TIME.
029700           PERFORM 1050-BUILD-RUN-TIMESTAMP
029800               THRU 1059-BUILD-RUN-TIMESTAMP-EXIT.
029900       1099-INITIALIZATION-EXIT.
030000           EXIT.
030100
030200       1050-BUILD-RUN-TIMESTAMP.
030300           STRING WS-RUN-CCYY         DELIMITED BY SIZE
030400                  '-'                 DELIMITED BY SIZE
030500                  WS-RUN-MM           DELIMITED BY SIZE
030600                  '-'                 DELIMITED BY SIZE
030700                  WS-RUN-DD           DELIMITED BY SIZE
030800                  'T'                 DELIMITED BY SIZE
030900                  WS-RUN-HH           DELIMITED BY SIZE
031000                  ':'                 DELIMITED BY SIZE
031100                  WS-RUN-MI           DELIMITED BY SIZE
031200                  ':'                 DELIMITED BY SIZE
031300                  WS-RUN-SS           DELIMITED BY SIZE
031400                  '.000Z'             DELIMITED BY SIZE
031500                  INTO WS-RUN-TIMESTAMP
031600           END-STRING.
031700       1059-BUILD-RUN-TIMESTAMP-EXIT.
031800           EXIT.
031900      *================================================================*
032000      *                          OPEN FILES                            *
032100      *================================================================*
032200       1100-OPEN-FILES.
032300           OPEN INPUT LOGENTF-FILE.
032400           IF NOT LOGENTF-OK
032500               DISPLAY 'LWDAYRPT - ERROR OPENING LOGENTF: '
032600                       WS-LOGENTF-STATUS
032700               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
032800           END-IF.
032900           OPEN INPUT ANALYSF-FILE.
033000           IF NOT ANALYSF-OK
033100               DISPLAY 'LWDAYRPT - ERROR OPENING ANALYSF: '
033200                       WS-ANALYSF-STATUS
033300               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
033400           END-IF.
033500           OPEN INPUT ALERTF-FILE.
033600           IF NOT ALERTF-OK
033700               DISPLAY 'LWDAYRPT - ERROR OPENING ALERTF: '
033800                       WS-ALERTF-STATUS
033900               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
034000           END-IF.
034100           OPEN OUTPUT RPTOUT-FILE.
034200           IF NOT RPTOUT-OK
034300               DISPLAY 'LWDAYRPT - ERROR OPENING RPTOUT: '
034400                       WS-RPTOUT-STATUS
034500               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
034600           END-IF.
034700       1199-OPEN-FILES-EXIT.
034800           EXIT.
034900      *================================================================*
035000      *       LOAD LOG ENTRIES - TOTALS, PER-SOURCE, TOP ISSUES, PERIOD *
035100      *================================================================*
035200       2000-LOAD-LOG-ENTRIES.
035300           SET NOT-END-OF-FILE TO TRUE.
035400           PERFORM 2100-READ-LOG-ENTRY
035500               THRU 2199-READ-LOG-ENTRY-EXIT
035600               UNTIL END-OF-FILE.
035700       2099-LOAD-LOG-ENTRIES-EXIT.
035800           EXIT.
035900
036000       2100-READ-LOG-ENTRY.
036100           READ LOGENTF-FILE
036200               AT END
036300                   SET END-OF-FILE TO TRUE
036400           END-READ.
036500           IF NOT END-OF-FILE
036600               ADD 1 TO WS-TOTAL-LOGS
036700               PERFORM 2200-ACCUMULATE-PERIOD
036800                   THRU 2299-ACCUMULATE-PERIOD-EXIT
036900               PERFORM 2300-ACCUMULATE-SOURCE
037000                   THRU 2399-ACCUMULATE-SOURCE-EXIT
037100               PERFORM 2400-ACCUMULATE-ISSUE
037200                   THRU 2499-ACCUMULATE-ISSUE-EXIT
037300           END-IF.
037400       2199-READ-LOG-ENTRY-EXIT.
037500           EXIT.
037600
037700       2200-ACCUMULATE-PERIOD.
037800           IF WS-PERIOD-NOT-SEEN
037900               MOVE LE-INGEST-TS TO WS-PERIOD-FROM
038000               MOVE LE-INGEST-TS TO WS-PERIOD-TO
038100               SET WS-PERIOD-SEEN TO TRUE
038200           ELSE
038300               IF LE-INGEST-TS < WS-PERIOD-FROM
038400                   MOVE LE-INGEST-TS TO WS-PERIOD-FROM
038500               END-IF
038600               IF LE-INGEST-TS > WS-PERIOD-TO
038700                   MOVE LE-INGEST-TS TO WS-PERIOD-TO
038800               END-IF
038900           END-IF.
039000       2299-ACCUMULATE-PERIOD-EXIT.
039100           EXIT.
039200
039300       2300-ACCUMULATE-SOURCE.
039400           MOVE ZERO TO WS-SRC-SCAN-IDX.
039500           IF WS-SOURCE-COUNT NOT = ZERO
039600               PERFORM 2310-FIND-SOURCE-ROW
039700                   THRU 2310-FIND-SOURCE-ROW-EXIT
039800                   VARYING WS-SRC-IDX FROM 1 BY 1
039900                   UNTIL WS-SRC-IDX > WS-SOURCE-COUNT
040000                      OR WS-SRC-SCAN-IDX NOT = ZERO
040100           END-IF.
040200           IF WS-SRC-SCAN-IDX NOT = ZERO
040300               ADD 1 TO WS-SRC-LOG-COUNT(WS-SRC-SCAN-IDX)
040400           ELSE
040500               IF WS-SOURCE-COUNT < 500
040600                   ADD 1 TO WS-SOURCE-COUNT
040700                   MOVE LE-SOURCE-ID TO WS-SRC-ID(WS-SOURCE-COUNT)
040800                   MOVE 1 TO WS-SRC-LOG-COUNT(WS-SOURCE-COUNT)
040900               END-IF
041000           END-IF.
041100       2399-ACCUMULATE-SOURCE-EXIT.
041200           EXIT.
041300
041400       2310-FIND-SOURCE-ROW.
041500           IF LE-SOURCE-ID = WS-SRC-ID(WS-SRC-IDX)
041600               MOVE WS-SRC-IDX TO WS-SRC-SCAN-IDX
041700           END-IF.
041800       2310-FIND-SOURCE-ROW-EXIT.
041900           EXIT.
042000
042100       2400-ACCUMULATE-ISSUE.
042200           MOVE ZERO TO WS-ISS-SCAN-IDX.
042300           IF WS-ISSUE-COUNT NOT = ZERO
042400               PERFORM 2410-FIND-ISSUE-ROW
042500                   THRU 2410-FIND-ISSUE-ROW-EXIT
042600                   VARYING WS-ISS-IDX FROM 1 BY 1
042700                   UNTIL WS-ISS-IDX > WS-ISSUE-COUNT
042800                      OR WS-ISS-SCAN-IDX NOT = ZERO
042900           END-IF.
043000           IF WS-ISS-SCAN-IDX NOT = ZERO
043100               ADD 1 TO WS-ISSUE-OCCUR-COUNT(WS-ISS-SCAN-IDX)
043200           ELSE
043300               IF WS-ISSUE-COUNT < 3000
043400                   ADD 1 TO WS-ISSUE-COUNT
043500                   MOVE LE-RAW-TEXT TO WS-ISSUE-KEY(WS-ISSUE-COUNT)
043600                   MOVE 1 TO WS-ISSUE-OCCUR-COUNT(WS-ISSUE-COUNT)
043700               END-IF
043800           END-IF.
043900       2499-ACCUMULATE-ISSUE-EXIT.
044000           EXIT.
044100
044200       2410-FIND-ISSUE-ROW.
044300           IF LE-RAW-TEXT = WS-ISSUE-KEY(WS-ISS-IDX)
044400               MOVE WS-ISS-IDX TO WS-ISS-SCAN-IDX
044500           END-IF.
044600       2410-FIND-ISSUE-ROW-EXIT.
044700           EXIT.
044800      *================================================================*
044900      *       LOAD CLASSIFICATIONS - TOTAL AND PERIOD ONLY              *
045000      *================================================================*
045100       3000-LOAD-ANALYSES.
045200           SET NOT-END-OF-FILE TO TRUE.
045300           PERFORM 3100-READ-ANALYSIS
045400               THRU 3199-READ-ANALYSIS-EXIT
045500               UNTIL END-OF-FILE.
045600       3099-LOAD-ANALYSES-EXIT.
045700           EXIT.
045800
045900       3100-READ-ANALYSIS.
046000           READ ANALYSF-FILE
046100               AT END
046200                   SET END-OF-FILE TO TRUE
046300           END-READ.
046400           IF NOT END-OF-FILE
046500               ADD 1 TO WS-TOTAL-ANALYSES
046600               IF WS-PERIOD-NOT-SEEN
046700                   MOVE AN-ANALYZED-TS TO WS-PERIOD-FROM
046800                   MOVE AN-ANALYZED-TS TO WS-PERIOD-TO
046900                   SET WS-PERIOD-SEEN TO TRUE
047000               ELSE
047100                   IF AN-ANALYZED-TS < WS-PERIOD-FROM
047200                       MOVE AN-ANALYZED-TS TO WS-PERIOD-FROM
047300                   END-IF
047400                   IF AN-ANALYZED-TS > WS-PERIOD-TO
047500                       MOVE AN-ANALYZED-TS TO WS-PERIOD-TO
047600                   END-IF
047700               END-IF
047800           END-IF.
047900       3199-READ-ANALYSIS-EXIT.
048000           EXIT.
048100      *================================================================*
048200      *       LOAD ALERTS - TOTAL AND PERIOD ONLY                      *
048300      *================================================================*
048400       4000-LOAD-ALERTS.
048500           SET NOT-END-OF-FILE TO TRUE.
048600           PERFORM 4100-READ-ALERT
048700               THRU 4199-READ-ALERT-EXIT
048800               UNTIL END-OF-FILE.
048900       4099-LOAD-ALERTS-EXIT.
049000           EXIT.
049100
049200       4100-READ-ALERT.
049300           READ ALERTF-FILE
049400               AT END
049500                   SET END-OF-FILE TO TRUE
049600           END-READ.
049700           IF NOT END-OF-FILE
049800               ADD 1 TO WS-TOTAL-ALERTS
049900               IF WS-PERIOD-NOT-SEEN
050000                   MOVE AL-CREATED-TS TO WS-PERIOD-FROM
050100                   MOVE AL-CREATED-TS TO WS-PERIOD-TO
050200                   SET WS-PERIOD-SEEN TO TRUE
050300               ELSE
050400                   IF AL-CREATED-TS < WS-PERIOD-FROM
050500                       MOVE AL-CREATED-TS TO WS-PERIOD-FROM
050600                   END-IF
050700                   IF AL-CREATED-TS > WS-PERIOD-TO
050800                       MOVE AL-CREATED-TS TO WS-PERIOD-TO
050900                   END-IF
051000               END-IF
051100           END-IF.
051200       4199-READ-ALERT-EXIT.
051300           EXIT.
051400      *================================================================*
051500      *   RANK THE TOP 10 ISSUES BY DESCENDING OCCURRENCE COUNT         *
051600      *   (SELECTION SORT OVER THE IN-MEMORY ISSUE TABLE - THE SHOP    *
051700      *   HAS NO SORT VERB IN THIS AREA OF CODE SO THE TABLE IS RANKED *
051800      *   BY HAND, PRESERVING FIRST-SEEN ORDER ON TIES.)                *
051900      *================================================================*
052000       5000-RANK-TOP-ISSUES.
052100           MOVE ZERO TO WS-TOP10-FOUND.
052200           IF WS-PERIOD-NOT-SEEN
052300               MOVE WS-RUN-TIMESTAMP TO WS-PERIOD-FROM
052400               MOVE WS-RUN-TIMESTAMP TO WS-PERIOD-TO
052500           END-IF.
052600           IF WS-ISSUE-COUNT = ZERO
052700               GO TO 5099-RANK-TOP-ISSUES-EXIT
052800           END-IF.
052900           PERFORM 5100-SELECT-NEXT-HIGHEST
053000               THRU 5199-SELECT-NEXT-HIGHEST-EXIT
053100               VARYING WS-TOP-IDX FROM 1 BY 1
053200               UNTIL WS-TOP-IDX > 10
053300                  OR WS-TOP-IDX > WS-ISSUE-COUNT.
053400       5099-RANK-TOP-ISSUES-EXIT.
053500           EXIT.
053600
053700       5100-SELECT-NEXT-HIGHEST.
053800           MOVE WS-TOP-IDX TO WS-SORT-OUTER-IDX.
053900           PERFORM 5110-FIND-HIGHEST-REMAINING
054000               THRU 5119-FIND-HIGHEST-REMAINING-EXIT
054100               VARYING WS-SORT-INNER-IDX FROM WS-TOP-IDX BY 1
054200               UNTIL WS-SORT-INNER-IDX > WS-ISSUE-COUNT.
054300           IF WS-SORT-OUTER-IDX NOT = WS-TOP-IDX
054400               MOVE WS-ISSUE-KEY(WS-TOP-IDX)
054500                   TO WS-SORT-HOLD-KEY
054600               MOVE WS-ISSUE-OCCUR-COUNT(WS-TOP-IDX)
054700                   TO WS-SORT-HOLD-COUNT
054800               MOVE WS-ISSUE-KEY(WS-SORT-OUTER-IDX)
054900                   TO WS-ISSUE-KEY(WS-TOP-IDX)
055000               MOVE WS-ISSUE-OCCUR-COUNT(WS-SORT-OUTER-IDX)
055100                   TO WS-ISSUE-OCCUR-COUNT(WS-TOP-IDX)
055200               MOVE WS-SORT-HOLD-KEY
055300                   TO WS-ISSUE-KEY(WS-SORT-OUTER-IDX)
055400               MOVE WS-SORT-HOLD-COUNT
055500                   TO WS-ISSUE-OCCUR-COUNT(WS-SORT-OUTER-IDX)
055600           END-IF.
055700           MOVE WS-ISSUE-KEY(WS-TOP-IDX) TO WS-TOP10-KEY(WS-TOP-IDX).
055800           MOVE WS-ISSUE-OCCUR-COUNT(WS-TOP-IDX)
055900               TO WS-TOP10-COUNT(WS-TOP-IDX).
056000           ADD 1 TO WS-TOP10-FOUND.
056100       5199-SELECT-NEXT-HIGHEST-EXIT.
056200           EXIT.
056300
056400       5110-FIND-HIGHEST-REMAINING.
056500           IF WS-ISSUE-OCCUR-COUNT(WS-SORT-INNER-IDX) >
056600              WS-ISSUE-OCCUR-COUNT(WS-SORT-OUTER-IDX)
056700               MOVE WS-SORT-INNER-IDX TO WS-SORT-OUTER-IDX
056800           END-IF.
056900       5119-FIND-HIGHEST-REMAINING-EXIT.
057000           EXIT.
057100      *================================================================*
057200      *                        PRINT THE REPORT                        *
057300      *================================================================*
057400       6000-PRINT-REPORT.
057500           PERFORM 6100-PRINT-TITLE-BLOCK
057600               THRU 6199-PRINT-TITLE-BLOCK-EXIT.
057700           PERFORM 6200-PRINT-SUMMARY-BLOCK
057800               THRU 6299-PRINT-SUMMARY-BLOCK-EXIT.
057900           PERFORM 6300-PRINT-SOURCE-SECTION
058000               THRU 6399-PRINT-SOURCE-SECTION-EXIT.
058100           PERFORM 6400-PRINT-TOP-ISSUES-SECTION
058200               THRU 6499-PRINT-TOP-ISSUES-SECTION-EXIT.
058300           PERFORM 6500-PRINT-ALERTS-SECTION
058400               THRU 6599-PRINT-ALERTS-SECTION-EXIT.
058500           PERFORM 6600-PRINT-END-OF-REPORT
058600               THRU 6699-PRINT-END-OF-REPORT-EXIT.
058700       6099-PRINT-REPORT-EXIT.
058800           EXIT.
058900
059000       6100-PRINT-TITLE-BLOCK.
059100           WRITE RP-PRINT-LINE FROM WS-TITLE-LINE-1.
059200           MOVE WS-RUN-DATE      TO RP2-RUN-DATE.
059300           MOVE WS-PERIOD-FROM   TO RP2-PERIOD-FROM.
059400           MOVE WS-PERIOD-TO     TO RP2-PERIOD-TO.
059500           WRITE RP-PRINT-LINE FROM WS-TITLE-LINE-2.
059600           WRITE RP-PRINT-LINE FROM WS-BLANK-LINE.
059700       6199-PRINT-TITLE-BLOCK-EXIT.
059800           EXIT.
059900
060000       6200-PRINT-SUMMARY-BLOCK.
060100           MOVE WS-TOTAL-LOGS     TO RP-TOTAL-LOGS.
060200           MOVE WS-TOTAL-ALERTS   TO RP-TOTAL-ALERTS.
060300           MOVE WS-TOTAL-ANALYSES TO RP-TOTAL-ANALYSES.
060400           WRITE RP-PRINT-LINE FROM WS-SUMMARY-LINE.
060500           WRITE RP-PRINT-LINE FROM WS-BLANK-LINE.
060600       6299-PRINT-SUMMARY-BLOCK-EXIT.
060700           EXIT.
060800
060900       6300-PRINT-SOURCE-SECTION.
060910           IF WS-SOURCE-COUNT NOT = ZERO
060920               PERFORM 6250-SORT-SOURCE-TABLE
060930                   THRU 6259-SORT-SOURCE-TABLE-EXIT
060940           END-IF.
061000           MOVE 'LOGS PER SOURCE' TO RP-SECTION-TITLE.
061100           WRITE RP-PRINT-LINE FROM WS-SECTION-HEADING.
061200           IF WS-SOURCE-COUNT NOT = ZERO
061300               PERFORM 6310-PRINT-SOURCE-DETAIL
061400                   THRU 6319-PRINT-SOURCE-DETAIL-EXIT
061500                   VARYING WS-SRC-IDX FROM 1 BY 1
061600                   UNTIL WS-SRC-IDX > WS-SOURCE-COUNT
061700           END-IF.
061800           MOVE WS-TOTAL-LOGS TO RP-SRC-GRAND-TOTAL.
061900           WRITE RP-PRINT-LINE FROM WS-SOURCE-TOTAL-LINE.
062000           WRITE RP-PRINT-LINE FROM WS-BLANK-LINE.
062100       6399-PRINT-SOURCE-SECTION-EXIT.
062200           EXIT.
062210      *================================================================*
062220      *   RANK THE SOURCE TABLE ASCENDING BY LE-SOURCE-ID, SR-2004-058  *
062230      *   (SELECTION SORT BY HAND, SAME IDIOM AS 5100/5110.)            *
062240      *================================================================*
062250       6250-SORT-SOURCE-TABLE.
062260           PERFORM 6260-SELECT-NEXT-LOWEST
062270               THRU 6269-SELECT-NEXT-LOWEST-EXIT
062280               VARYING WS-SRC-SORT-OUTER-IDX FROM 1 BY 1
062290               UNTIL WS-SRC-SORT-OUTER-IDX > WS-SOURCE-COUNT.
062295       6259-SORT-SOURCE-TABLE-EXIT.
062296           EXIT.
062297
062298       6260-SELECT-NEXT-LOWEST.
062299           MOVE WS-SRC-SORT-OUTER-IDX TO WS-SRC-SORT-INNER-IDX.
062300           PERFORM 6270-FIND-LOWEST-REMAINING
062310               THRU 6279-FIND-LOWEST-REMAINING-EXIT
062320               VARYING WS-SRC-IDX
062330                   FROM WS-SRC-SORT-OUTER-IDX BY 1
062340               UNTIL WS-SRC-IDX > WS-SOURCE-COUNT.
062350           IF WS-SRC-SORT-INNER-IDX NOT = WS-SRC-SORT-OUTER-IDX
062360               MOVE WS-SRC-ID(WS-SRC-SORT-OUTER-IDX)
062370                   TO WS-SRC-SORT-HOLD-ID
062380               MOVE WS-SRC-LOG-COUNT(WS-SRC-SORT-OUTER-IDX)
062390                   TO WS-SRC-SORT-HOLD-COUNT
062400               MOVE WS-SRC-ID(WS-SRC-SORT-INNER-IDX)
062410                   TO WS-SRC-ID(WS-SRC-SORT-OUTER-IDX)
062420               MOVE WS-SRC-LOG-COUNT(WS-SRC-SORT-INNER-IDX)
062430                   TO WS-SRC-LOG-COUNT(WS-SRC-SORT-OUTER-IDX)
062440               MOVE WS-SRC-SORT-HOLD-ID
062450                   TO WS-SRC-ID(WS-SRC-SORT-INNER-IDX)
062460               MOVE WS-SRC-SORT-HOLD-COUNT
062470                   TO WS-SRC-LOG-COUNT(WS-SRC-SORT-INNER-IDX)
062480           END-IF.
062490       6269-SELECT-NEXT-LOWEST-EXIT.
062491           EXIT.
062492
062493       6270-FIND-LOWEST-REMAINING.
062494           IF WS-SRC-ID(WS-SRC-IDX) <
062495              WS-SRC-ID(WS-SRC-SORT-INNER-IDX)
062496               MOVE WS-SRC-IDX TO WS-SRC-SORT-INNER-IDX
062497           END-IF.
062498       6279-FIND-LOWEST-REMAINING-EXIT.
062499           EXIT.
062500
062510       6310-PRINT-SOURCE-DETAIL.
062520           MOVE WS-SRC-ID(WS-SRC-IDX)        TO RP-SRC-ID.
062530           MOVE WS-SRC-LOG-COUNT(WS-SRC-IDX) TO RP-SRC-COUNT.
062540           WRITE RP-PRINT-LINE FROM WS-SOURCE-DETAIL-LINE.
062550       6319-PRINT-SOURCE-DETAIL-EXIT.
062560           EXIT.
063000
063100       6400-PRINT-TOP-ISSUES-SECTION.
063200           MOVE 'TOP ISSUES' TO RP-SECTION-TITLE.
063300           WRITE RP-PRINT-LINE FROM WS-SECTION-HEADING.
063400           IF WS-TOP10-FOUND NOT = ZERO
063500               PERFORM 6410-PRINT-ISSUE-DETAIL
063600                   THRU 6419-PRINT-ISSUE-DETAIL-EXIT
063700                   VARYING WS-TOP-IDX FROM 1 BY 1
063800                   UNTIL WS-TOP-IDX > WS-TOP10-FOUND
063900           END-IF.
064000           WRITE RP-PRINT-LINE FROM WS-BLANK-LINE.
064100       6499-PRINT-TOP-ISSUES-SECTION-EXIT.
064200           EXIT.
064300
064400       6410-PRINT-ISSUE-DETAIL.
064500           MOVE WS-TOP-IDX                    TO RP-ISSUE-RANK.
064600           MOVE WS-TOP10-COUNT(WS-TOP-IDX)    TO RP-ISSUE-COUNT.
064700           MOVE WS-TOP10-KEY(WS-TOP-IDX)      TO RP-ISSUE-TEXT.
064800           WRITE RP-PRINT-LINE FROM WS-ISSUE-DETAIL-LINE.
064900       6419-PRINT-ISSUE-DETAIL-EXIT.
065000           EXIT.
065100
065200       6500-PRINT-ALERTS-SECTION.
065300           MOVE 'ALERTS' TO RP-SECTION-TITLE.
065400           WRITE RP-PRINT-LINE FROM WS-SECTION-HEADING.
065500      *    ALERTF WAS ALREADY READ TO EOF DURING THE LOAD PASS; REOPEN
065600      *    IT HERE SO THE ALERTS SECTION CAN PRINT EVERY ALERT IN THE
065700      *    SAME ORDER THE RULE ENGINE RAISED THEM.
065800           CLOSE ALERTF-FILE.
065900           OPEN INPUT ALERTF-FILE.
066000           SET NOT-END-OF-FILE TO TRUE.
066100           PERFORM 6510-PRINT-ONE-ALERT
066200               THRU 6519-PRINT-ONE-ALERT-EXIT
066300               UNTIL END-OF-FILE.
066400           WRITE RP-PRINT-LINE FROM WS-BLANK-LINE.
066500       6599-PRINT-ALERTS-SECTION-EXIT.
066600           EXIT.
066700
066800       6510-PRINT-ONE-ALERT.
066900           READ ALERTF-FILE
067000               AT END
067100                   SET END-OF-FILE TO TRUE
067200           END-READ.
067300           IF NOT END-OF-FILE
067400               MOVE AL-SEVERITY   TO RP-ALERT-SEVERITY
067500               MOVE AL-RULE-NAMES TO RP-ALERT-RULES
067600               MOVE AL-MESSAGE    TO RP-ALERT-MESSAGE
067700               WRITE RP-PRINT-LINE FROM WS-ALERT-DETAIL-LINE
067800           END-IF.
067900       6519-PRINT-ONE-ALERT-EXIT.
068000           EXIT.
068100
068200       6600-PRINT-END-OF-REPORT.
068300           MOVE WS-TOTAL-LOGS     TO RPE-TOTAL-LOGS.
068400           MOVE WS-TOTAL-ALERTS   TO RPE-TOTAL-ALERTS.
068500           MOVE WS-TOTAL-ANALYSES TO RPE-TOTAL-ANALYSES.
068600           WRITE RP-PRINT-LINE FROM WS-END-OF-REPORT-LINE.
068700       6699-PRINT-END-OF-REPORT-EXIT.
068800           EXIT.
068900      *================================================================*
069000      *                        TERMINATION                             *
069100      *================================================================*
069200       9000-TERMINATION.
069300           CLOSE LOGENTF-FILE.
069400           CLOSE ANALYSF-FILE.
069500           CLOSE ALERTF-FILE.
069600           CLOSE RPTOUT-FILE.
069700           DISPLAY 'LWDAYRPT - U4 DAILY REPORT COMPLETE'.
069800           DISPLAY 'TOTAL LOGS:      ' WS-TOTAL-LOGS.
069900           DISPLAY 'TOTAL ALERTS:    ' WS-TOTAL-ALERTS.
070000           DISPLAY 'TOTAL ANALYSES:  ' WS-TOTAL-ANALYSES.
070100       9099-TERMINATION-EXIT.
070200           EXIT.
070300      *================================================================*
070400      *                           ABEND                                *
070500      *================================================================*
070600       9900-ABEND.
070700           DISPLAY 'LWDAYRPT - PROGRAM ABENDING DUE TO I/O ERROR'.
070800           MOVE 16 TO RETURN-CODE.
070900           GOBACK.
071000       9909-ABEND-EXIT.
071100           EXIT.
