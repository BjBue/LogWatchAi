000001      *================================================================*
000002      *    LWSEVTAB -- SEVERITY SCALE TABLE (SHARED BY U2 AND U3)
000003      *    SIX SEVERITY CODES, STRICT ORDINAL 0-5, "AT LEAST" COMPARE.
000004      *    MAINTENANCE LOG
000005      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT
000006      *    --------- --------------- --------------------------------
000007      *    09/03/88  D.R.HALVORSEN   CREATED FOR LOGWATCH PROJECT.
000008      *    04/11/91  R.O.OKONKWO     ADDED UNKNOWN-CRITICAL, SR-1991-44
000009      *    08/07/98  S.M.ABERNATHY   Y2K REVIEW - NO 2-DIGIT YEAR
000010      *                              FIELDS IN THIS MEMBER, NO CHANGE.
000011      *================================================================*
000012       01  SEVERITY-SCALE-VALUES.
000013           05  FILLER                      PIC X(17)
000014               VALUE 'INFO            0'.
000015           05  FILLER                      PIC X(17)
000016               VALUE 'LOW             1'.
000017           05  FILLER                      PIC X(17)
000018               VALUE 'MEDIUM          2'.
000019           05  FILLER                      PIC X(17)
000020               VALUE 'HIGH            3'.
000021           05  FILLER                      PIC X(17)
000022               VALUE 'CRITICAL        4'.
000023           05  FILLER                      PIC X(17)
000024               VALUE 'UNKNOWN-CRITICAL5'.
000025       01  SEVERITY-SCALE-TABLE REDEFINES SEVERITY-SCALE-VALUES.
000026           05  SEV-TAB-ENTRY OCCURS 6 TIMES INDEXED BY SEV-TAB-IDX.
000027               10  SEV-TAB-CODE            PIC X(16).
000028               10  SEV-TAB-ORD             PIC 9(01).
