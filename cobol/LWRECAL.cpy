000001      *================================================================*
000002      *    LWRECAL  --  ALERT RECORD (ALERTF)
000003      *    EXACTLY ONE PER CLASSIFICATION THAT TRIGGERED ONE OR MORE
000004      *    RULES; CARRIES ALL TRIGGERED RULE NAMES ON A SINGLE ALERT.
000005      *    MAINTENANCE LOG
000006      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT
000007      *    --------- --------------- --------------------------------
000008      *    02/14/90  R.O.OKONKWO     CREATED FOR LOGWATCH PROJECT.
000009      *    11/30/90  T.W.LINDQUIST   WIDENED AL-RULE-NAMES TO X(150)
000010      *                              TO HOLD ALL MATCHING RULE NAMES.
000011      *    08/07/98  S.M.ABERNATHY   Y2K REVIEW - NO 2-DIGIT YEAR
000012      *                              FIELDS IN THIS MEMBER, NO CHANGE.
000013      *================================================================*
000014       01  AL-RECORD.
000015           05  AL-ID                       PIC 9(08).
000016           05  AL-CREATED-TS               PIC X(24).
000017           05  AL-SEVERITY                 PIC X(16).
000018           05  AL-MESSAGE                  PIC X(100).
000019           05  AL-RULE-NAMES               PIC X(150).
000020           05  AL-SOURCE-ID                PIC 9(08).
000021           05  AL-ACTIVE-FLG               PIC X(01).
000022               88  AL-ACTIVE                    VALUE 'Y'.
000023           05  FILLER                      PIC X(01).
