000001      *================================================================*
000002      *    LWRECLE  --  LOG-ENTRY RECORD (LOGENTF)
000003      *    ACCEPTED, DE-DUPLICATED LOG LINE - ONE PER INGESTED LINE.
000004      *    MAINTENANCE LOG
000005      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT
000006      *    --------- --------------- --------------------------------
000007      *    11/03/87  D.R.HALVORSEN   CREATED FOR LOGWATCH PROJECT.
000008      *    02/19/90  M.J.PETRAKIS    ADDED LE-ANALYZED-FLG FOR U2 TIE.
000009      *    08/07/98  S.M.ABERNATHY   Y2K REVIEW - NO 2-DIGIT YEAR
000010      *                              FIELDS IN THIS MEMBER, NO CHANGE.
000011      *    03/22/01  T.W.LINDQUIST  WIDENED LE-RAW-TEXT PAD, CR-2001-09.
000012      *================================================================*
000013       01  LE-RECORD.
000014           05  LE-ID                       PIC 9(08).
000015           05  LE-SOURCE-ID                PIC 9(04).
000016           05  LE-INGEST-TS                PIC X(24).
000017           05  LE-LEVEL                    PIC X(05).
000018           05  LE-SERVICE                  PIC X(20).
000019           05  LE-RAW-TEXT                 PIC X(200).
000020           05  LE-ANALYZED-FLG             PIC X(01).
000021               88  LE-ANALYZED                 VALUE 'Y'.
000022               88  LE-NOT-ANALYZED             VALUE 'N'.
000023           05  FILLER                      PIC X(01).
