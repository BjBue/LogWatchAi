000100      *================================================================*
000200      *                                                                *
000300      *    PROGRAM:  LWCLASSF                                         *
000400      *    MAINTENENCE LOG                                             *
000500      *    DATE      AUTHOR          MAINTENANCE REQUIREMENT           *
000600      *    --------- --------------- --------------------------------*
000700      *    09/03/88  D.R.HALVORSEN   CREATED FOR LOGWATCH PROJECT.     *
000800      *                              U2 HEURISTIC CLASSIFIER, STANDS   *
000900      *                              IN FOR THE OFFLINE ANALYSIS DESK. *
001000      *    04/11/91  R.O.OKONKWO     ADDED AN-SEV-ORD LOOKUP AGAINST   *
001100      *                              SHARED SEVERITY TABLE, SR-1991-44.*
001200      *    06/05/92  M.J.PETRAKIS    RECOMPUTES MESSAGE PORTION FROM   *
001300      *                              LE-RAW-TEXT FOR SUMMARY FIELD,    *
001400      *                              SR-1992-061.                      *
001500      *    08/07/98  S.M.ABERNATHY   Y2K REMEDIATION - CONVERTED RUN   *
001600      *                              DATE STAMP TO ACCEPT FROM DATE    *
001700      *                              YYYYMMDD, CR-1998-204.            *
001800      *    05/14/02  M.J.PETRAKIS    AN-SCORE NOW PACKED 9V999 COMP-3  *
001900      *                              TO MATCH LWRECAN, CR-2002-17.     *
002000      *    09/14/03  T.W.LINDQUIST   PER-SEVERITY COUNTERS ADDED TO    *
002100      *                              END OF JOB DISPLAY, SR-2003-144.  *
002150      *    03/22/04  T.W.LINDQUIST   END OF JOB NOW CROSS-FOOTS THE     *
002160      *                              SEVERITY COUNTERS AGAINST THE      *
002170      *                              ENTRIES CLASSIFIED TOTAL AND WARNS *
002180      *                              ON MISMATCH, SR-2004-037.          *
002190      *    07/09/04  T.W.LINDQUIST   ADDED EXPLICIT FALLBACK PATH FOR   *
002192      *                              LINES WHOSE MESSAGE PORTION COMES  *
002194      *                              BACK BLANK - PRIOR CODE FELL INTO  *
002196      *                              THE ROUTINE CATCH-ALL INSTEAD OF   *
002198      *                              THE DISTINCT UNKNOWN CATEGORY,     *
002199      *                              SR-2004-058.                      *
002200      *================================================================*
002300       IDENTIFICATION DIVISION.
002400       PROGRAM-ID. LWCLASSF.
002500       AUTHOR. D.R.HALVORSEN.
002600       INSTALLATION. NETWORK OPERATIONS CENTER.
002700       DATE-WRITTEN. 09/03/88.
002800       DATE-COMPILED.
002900       SECURITY. NON-CONFIDENTIAL.
003000      *================================================================*
003100      *                                                                *
003200      *A    ABSTRACT..                                                 *
003300      *  LWCLASSF IS THE U2 STEP OF THE NIGHTLY LOGWATCH BATCH RUN.    *
003400      *  IT READS EACH ACCEPTED LOG ENTRY (LOGENTF), APPLIES THE       *
003500      *  DETERMINISTIC KEYWORD HEURISTIC THAT STANDS IN FOR THE OLD    *
003600      *  OFFLINE ANALYSIS DESK, WRITES ONE CLASSIFICATION RECORD       *
003700      *  (ANALYSF) PER ENTRY, AND MARKS THE ENTRY ANALYZED IN PLACE.   *
003800      *                                                                *
003900      *J    JCL..                                                      *
004000      *                                                                *
004100      * //LWCLASSF EXEC PGM=LWCLASSF                                  *
004200      * //SYSOUT   DD SYSOUT=*                                         *
004300      * //LOGENTF  DD DISP=OLD,DSN=T54.LOGWATCH.LOGENTF.DATA            *
004400      * //ANALYSF  DD DSN=T54.LOGWATCH.ANALYSF.DATA,                   *
004500      * //            DISP=(,CATLG,CATLG),                              *
004600      * //            UNIT=USER,                                        *
004700      * //            SPACE=(CYL,(10,5),RLSE),                          *
004800      * //            DCB=(RECFM=FB,LRECL=381,BLKSIZE=0)                *
004900      * //*                                                             *
005000      *                                                                *
005100      *P    ENTRY PARAMETERS..                                         *
005200      *     NONE.                                                      *
005300      *                                                                *
005400      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
005500      *     I/O ERROR ON FILES                                         *
005600      *                                                                *
005700      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
005800      *     NONE                                                       *
005900      *                                                                *
006000      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
006100      *     LWSEVTAB  - SEVERITY SCALE TABLE                           *
006200      *================================================================*
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SPECIAL-NAMES.
006600           C01 IS TOP-OF-FORM
006700           CLASS LW-NUMERIC-CLASS IS '0' THRU '9'
006800           UPSI-0 ON  STATUS IS LW-RERUN-REQUESTED
006900                  OFF STATUS IS LW-NORMAL-RUN.
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200           SELECT LOGENTF-FILE ASSIGN TO LOGENTF
007300               ORGANIZATION IS SEQUENTIAL
007400               FILE STATUS IS WS-LOGENTF-STATUS.
007500           SELECT ANALYSF-FILE ASSIGN TO ANALYSF
007600               ORGANIZATION IS SEQUENTIAL
007700               FILE STATUS IS WS-ANALYSF-STATUS.
007800       DATA DIVISION.
007900       FILE SECTION.
008000       FD  LOGENTF-FILE
008100           RECORDING MODE IS F
008200           BLOCK CONTAINS 0 RECORDS.
008300       COPY LWRECLE.
008400       FD  ANALYSF-FILE
008500           RECORDING MODE IS F
008600           BLOCK CONTAINS 0 RECORDS.
008700       COPY LWRECAN.
008800      *================================================================*
008900       WORKING-STORAGE SECTION.
009000       01  FILLER PIC X(32)
009100           VALUE 'LWCLASSF WORKING STORAGE BEGINS'.
009200       COPY LWSEVTAB.
009300      *----------------------------------------------------------------*
009400      *    FILE STATUS AND SWITCHES                                    *
009500      *----------------------------------------------------------------*
009600       01  WS-FILE-STATUS-AREA.
009700           05  WS-LOGENTF-STATUS            PIC X(02).
009800               88  LOGENTF-OK                    VALUE '00'.
009900           05  WS-ANALYSF-STATUS            PIC X(02).
010000               88  ANALYSF-OK                    VALUE '00'.
010100       01  WS-SWITCHES.
010200           05  END-OF-FILE-INDICATOR        PIC X(01).
010300               88  END-OF-FILE                   VALUE 'Y'.
010400               88  NOT-END-OF-FILE               VALUE 'N'.
010410           05  WS-FALLBACK-IND               PIC X(01).
010420               88  WS-FALLBACK-APPLIED           VALUE 'Y'.
010430               88  WS-FALLBACK-NOT-APPLIED       VALUE 'N'.
010500      *----------------------------------------------------------------*
010600      *    RUN TIMESTAMP WORK AREA                                     *
010700      *----------------------------------------------------------------*
010800       01  WS-RUN-DATE-TIME-AREA.
010900           05  WS-RUN-DATE                   PIC 9(08).
011000           05  WS-RUN-TIME                   PIC 9(08).
011100       01  WS-RUN-DATE-TIME-PARTS REDEFINES WS-RUN-DATE-TIME-AREA.
011200           05  WS-RUN-CCYY                   PIC 9(04).
011300           05  WS-RUN-MM                     PIC 9(02).
011400           05  WS-RUN-DD                     PIC 9(02).
011500           05  WS-RUN-HH                     PIC 9(02).
011600           05  WS-RUN-MI                     PIC 9(02).
011700           05  WS-RUN-SS                     PIC 9(02).
011800           05  WS-RUN-HH100                  PIC 9(02).
011900       01  WS-RUN-TIMESTAMP                  PIC X(24).
012000      *----------------------------------------------------------------*
012100      *    MESSAGE-PORTION RECOVERY WORK AREA                          *
012200      *    RE-SKIPS THE FIRST THREE TOKENS OF LE-RAW-TEXT WHEN THE      *
012300      *    ENTRY PARSED CLEANLY AT INGEST, TO RECOVER THE MESSAGE       *
012400      *    PORTION FOR THE SUMMARY FIELD.                               *
012500      *----------------------------------------------------------------*
012600       77  WS-UNSTR-PTR                      PIC S9(04) COMP.
012700       01  WS-TOK1                           PIC X(24).
012800       01  WS-TOK2                           PIC X(05).
012900       01  WS-TOK3                           PIC X(30).
013000       01  WS-MSG-PORTION                    PIC X(200).
013100      *----------------------------------------------------------------*
013200      *    CLASSIFICATION WORK AREA                                    *
013300      *----------------------------------------------------------------*
013400       01  WS-SEARCH-TEXT                    PIC X(200).
013500       01  WS-SEARCH-TEXT-CHARS REDEFINES WS-SEARCH-TEXT.
013600           05  WS-SEARCH-CHAR OCCURS 200 TIMES PIC X.
013700       77  WS-HIT-COUNT                      PIC S9(04) COMP.
013800       01  WS-SEV-LOOKUP                     PIC X(16).
013900      *----------------------------------------------------------------*
014000      *    CONTROL COUNTERS                                            *
014100      *----------------------------------------------------------------*
014200       01  WS-CONTROL-COUNTERS.
014300           05  WS-NEXT-AN-ID                 PIC S9(08) COMP VALUE ZERO.
014400           05  WS-ENTRIES-CLASSIFIED-CNT     PIC S9(08) COMP VALUE ZERO.
014500           05  WS-CNT-SEV-INFO               PIC S9(08) COMP VALUE ZERO.
014600           05  WS-CNT-SEV-LOW                PIC S9(08) COMP VALUE ZERO.
014700           05  WS-CNT-SEV-MEDIUM             PIC S9(08) COMP VALUE ZERO.
014800           05  WS-CNT-SEV-HIGH               PIC S9(08) COMP VALUE ZERO.
014900           05  WS-CNT-SEV-CRITICAL           PIC S9(08) COMP VALUE ZERO.
014910      *----------------------------------------------------------------*
014920      *    TABLE VIEW OF THE COUNTER BLOCK, USED AT TERMINATION TO      *
014930      *    CROSS-FOOT THE FIVE SEVERITY BUCKETS AGAINST THE OVERALL     *
014940      *    CLASSIFIED COUNT, SR-2004-037.                               *
014950      *----------------------------------------------------------------*
014960       01  WS-CONTROL-COUNTERS-TABLE REDEFINES WS-CONTROL-COUNTERS.
014970           05  WS-COUNTER-SLOT OCCURS 7 TIMES PIC S9(08) COMP.
014980       01  WS-SEV-IDX                    PIC S9(04) COMP.
014990       01  WS-SEV-CROSS-FOOT-TOTAL       PIC S9(08) COMP VALUE ZERO.
015000       01  FILLER PIC X(32)
015100           VALUE 'LWCLASSF WORKING STORAGE ENDS  '.
015200      *================================================================*
015300       PROCEDURE DIVISION.
015400      *================================================================*
015500      *                        MAINLINE LOGIC                          *
015600      *================================================================*
015700       0000-CONTROL-PROCESS.
015800           PERFORM 1000-INITIALIZATION
015900               THRU 1099-INITIALIZATION-EXIT.
016000           PERFORM 1100-OPEN-FILES
016100               THRU 1199-OPEN-FILES-EXIT.
016200           PERFORM 2000-MAIN-PROCESS
016300               THRU 2099-MAIN-PROCESS-EXIT
016400               UNTIL END-OF-FILE.
016500           PERFORM 9000-TERMINATION
016600               THRU 9099-TERMINATION-EXIT.
016700           GOBACK.
016800      *================================================================*
016900      *                       INITIALIZATION                           *
017000      *================================================================*
017100       1000-INITIALIZATION.
017200           SET NOT-END-OF-FILE TO TRUE.
017300           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
017400           ACCEPT WS-RUN-TIME FROM TIME.
017500           PERFORM 1050-BUILD-RUN-TIMESTAMP
017600               THRU 1059-BUILD-RUN-TIMESTAMP-EXIT.
017700       1099-INITIALIZATION-EXIT.
017800           EXIT.
017900
018000       1050-BUILD-RUN-TIMESTAMP.
018100           STRING WS-RUN-CCYY         DELIMITED BY SIZE
018200                  '-'                 DELIMITED BY SIZE
018300                  WS-RUN-MM           DELIMITED BY SIZE
018400                  '-'                 DELIMITED BY SIZE
018500                  WS-RUN-DD           DELIMITED BY SIZE
018600                  'T'                 DELIMITED BY SIZE
018700                  WS-RUN-HH           DELIMITED BY SIZE
018800                  ':'                 DELIMITED BY SIZE
018900                  WS-RUN-MI           DELIMITED BY SIZE
019000                  ':'                 DELIMITED BY SIZE
019100                  WS-RUN-SS           DELIMITED BY SIZE
019200                  '.000Z'             DELIMITED BY SIZE
019300                  INTO WS-RUN-TIMESTAMP
019400           END-STRING.
019500       1059-BUILD-RUN-TIMESTAMP-EXIT.
019600           EXIT.
019700      *================================================================*
019800      *                          OPEN FILES                            *
019900      *================================================================*
020000       1100-OPEN-FILES.
020100           OPEN I-O LOGENTF-FILE.
020200           IF NOT LOGENTF-OK
020300               DISPLAY 'LWCLASSF - ERROR OPENING LOGENTF: '
020400                       WS-LOGENTF-STATUS
020500               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
020600           END-IF.
020700           OPEN OUTPUT ANALYSF-FILE.
020800           IF NOT ANALYSF-OK
020900               DISPLAY 'LWCLASSF - ERROR OPENING ANALYSF: '
021000                       WS-ANALYSF-STATUS
021100               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
021200           END-IF.
021300       1199-OPEN-FILES-EXIT.
021400           EXIT.
021500      *================================================================*
021600      *                         MAIN PROCESS                           *
021700      *================================================================*
021800       2000-MAIN-PROCESS.
021900           PERFORM 2100-READ-LOG-ENTRY
022000               THRU 2199-READ-LOG-ENTRY-EXIT.
022100           IF NOT END-OF-FILE
022200               PERFORM 2200-CLASSIFY-LOG-ENTRY
022300                   THRU 2299-CLASSIFY-LOG-ENTRY-EXIT
022400           END-IF.
022500       2099-MAIN-PROCESS-EXIT.
022600           EXIT.
022700
022800       2100-READ-LOG-ENTRY.
022900           READ LOGENTF-FILE
023000               AT END
023100                   SET END-OF-FILE TO TRUE
023200           END-READ.
023300       2199-READ-LOG-ENTRY-EXIT.
023400           EXIT.
023500
023600       2200-CLASSIFY-LOG-ENTRY.
023700           PERFORM 2300-RECOVER-MESSAGE-PORTION
023800               THRU 2399-RECOVER-MESSAGE-PORTION-EXIT.
023810           SET WS-FALLBACK-NOT-APPLIED TO TRUE.
023820           IF WS-MSG-PORTION = SPACES
023830               PERFORM 2450-APPLY-FALLBACK
023840                   THRU 2459-APPLY-FALLBACK-EXIT
023850           ELSE
023900               PERFORM 2400-APPLY-HEURISTIC
024000                   THRU 2499-APPLY-HEURISTIC-EXIT
024010           END-IF.
024100           PERFORM 2600-RESOLVE-SEVERITY-ORDINAL
024200               THRU 2699-RESOLVE-SEVERITY-ORDINAL-EXIT.
024300           PERFORM 2700-WRITE-CLASSIFICATION
024400               THRU 2799-WRITE-CLASSIFICATION-EXIT.
024500           PERFORM 2800-MARK-ENTRY-ANALYZED
024600               THRU 2899-MARK-ENTRY-ANALYZED-EXIT.
024700           ADD 1 TO WS-ENTRIES-CLASSIFIED-CNT.
024800       2299-CLASSIFY-LOG-ENTRY-EXIT.
024900           EXIT.
025000      *================================================================*
025100      *   RECOVER THE MESSAGE PORTION OF A PARSED LINE FOR SUMMARY      *
025200      *================================================================*
025300       2300-RECOVER-MESSAGE-PORTION.
025400           MOVE SPACES TO WS-TOK1 WS-TOK2 WS-TOK3 WS-MSG-PORTION.
025500           IF LE-LEVEL = SPACES
025600      *        THE LINE NEVER PARSED AT INGEST - THE WHOLE RAW TEXT
025700      *        IS THE MESSAGE, AS AT INGEST TIME.
025800               MOVE LE-RAW-TEXT TO WS-MSG-PORTION
025900           ELSE
026000               MOVE 1 TO WS-UNSTR-PTR
026100               UNSTRING LE-RAW-TEXT DELIMITED BY ALL SPACE
026200                   INTO WS-TOK1 WS-TOK2 WS-TOK3
026300                   WITH POINTER WS-UNSTR-PTR
026400               END-UNSTRING
026500               UNSTRING LE-RAW-TEXT DELIMITED BY SIZE
026600                   INTO WS-MSG-PORTION
026700                   WITH POINTER WS-UNSTR-PTR
026800               END-UNSTRING
026900           END-IF.
027000       2399-RECOVER-MESSAGE-PORTION-EXIT.
027100           EXIT.
027200      *================================================================*
027300      *   APPLY THE DETERMINISTIC KEYWORD HEURISTIC                    *
027400      *   (STANDS IN FOR THE RETIRED OFFLINE ANALYSIS DESK FEED)        *
027500      *================================================================*
027600       2400-APPLY-HEURISTIC.
027700           MOVE LE-RAW-TEXT TO WS-SEARCH-TEXT.
027800           INSPECT WS-SEARCH-TEXT
027900               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
028000                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028100           MOVE ZERO TO WS-HIT-COUNT.
028200           INSPECT WS-SEARCH-TEXT TALLYING WS-HIT-COUNT
028300               FOR ALL 'OUTOFMEMORY'.
028400           IF WS-HIT-COUNT = ZERO
028500               INSPECT WS-SEARCH-TEXT TALLYING WS-HIT-COUNT
028600                   FOR ALL 'EXHAUSTED'
028700           END-IF.
028800           IF WS-HIT-COUNT NOT = ZERO
028900               MOVE 'CRITICAL' TO AN-SEVERITY
029000               MOVE 'resource'            TO AN-CATEGORY
029100               MOVE 0.950                 TO AN-SCORE
029200               MOVE 'MEMORY OR RESOURCE EXHAUSTION DETECTED'
029300                   TO AN-CAUSE
029400               MOVE 'INVESTIGATE RESOURCE CONSUMPTION ON SOURCE'
029500                   TO AN-RECOMMEND
029600           ELSE
029700               PERFORM 2410-TEST-HIGH THRU 2419-TEST-HIGH-EXIT
029800           END-IF.
029900       2499-APPLY-HEURISTIC-EXIT.
030000           EXIT.
030100
030200       2410-TEST-HIGH.
030300           MOVE ZERO TO WS-HIT-COUNT.
030400           INSPECT WS-SEARCH-TEXT TALLYING WS-HIT-COUNT
030500               FOR ALL 'EXCEPTION'.
030600           IF WS-HIT-COUNT = ZERO
030700               INSPECT WS-SEARCH-TEXT TALLYING WS-HIT-COUNT
030800                   FOR ALL '503'
030900           END-IF.
031000           IF WS-HIT-COUNT = ZERO AND LE-LEVEL = 'ERROR'
031100               MOVE 1 TO WS-HIT-COUNT
031200           END-IF.
031300           IF WS-HIT-COUNT NOT = ZERO
031400               MOVE 'HIGH' TO AN-SEVERITY
031500               MOVE 'application'         TO AN-CATEGORY
031600               MOVE 0.800                 TO AN-SCORE
031700               MOVE 'APPLICATION EXCEPTION OR FAILED DOWNSTREAM CALL'
031800                   TO AN-CAUSE
031900               MOVE 'REVIEW APPLICATION STACK TRACE AND DEPENDENCIES'
032000                   TO AN-RECOMMEND
032100           ELSE
032200               PERFORM 2420-TEST-MEDIUM THRU 2429-TEST-MEDIUM-EXIT
032300           END-IF.
032400       2419-TEST-HIGH-EXIT.
032500           EXIT.
032600
032700       2420-TEST-MEDIUM.
032800           MOVE ZERO TO WS-HIT-COUNT.
032900           INSPECT WS-SEARCH-TEXT TALLYING WS-HIT-COUNT
033000               FOR ALL 'FAILED LOGIN'.
033100           IF WS-HIT-COUNT = ZERO
033200               INSPECT WS-SEARCH-TEXT TALLYING WS-HIT-COUNT
033300                   FOR ALL 'UNAUTHORIZED'
033400           END-IF.
033500           IF WS-HIT-COUNT NOT = ZERO
033600               MOVE 'MEDIUM' TO AN-SEVERITY
033700               MOVE 'security'            TO AN-CATEGORY
033800               MOVE 0.650                 TO AN-SCORE
033900               MOVE 'AUTHENTICATION FAILURE OR UNAUTHORIZED ACCESS'
034000                   TO AN-CAUSE
034100               MOVE 'VERIFY CREDENTIALS AND ACCESS CONTROL LISTS'
034200                   TO AN-RECOMMEND
034300           ELSE
034400               PERFORM 2430-TEST-LOW THRU 2439-TEST-LOW-EXIT
034500           END-IF.
034600       2429-TEST-MEDIUM-EXIT.
034700           EXIT.
034800
034900       2430-TEST-LOW.
035000           MOVE ZERO TO WS-HIT-COUNT.
035100           INSPECT WS-SEARCH-TEXT TALLYING WS-HIT-COUNT
035200               FOR ALL 'DISK USAGE'.
035300           IF WS-HIT-COUNT = ZERO
035400               INSPECT WS-SEARCH-TEXT TALLYING WS-HIT-COUNT
035500                   FOR ALL 'HIGH LATENCY'
035600           END-IF.
035700           IF WS-HIT-COUNT = ZERO AND LE-LEVEL = 'WARN '
035800               MOVE 1 TO WS-HIT-COUNT
035900           END-IF.
036000           IF WS-HIT-COUNT NOT = ZERO
036100               MOVE 'LOW' TO AN-SEVERITY
036200               MOVE 'infrastructure'      TO AN-CATEGORY
036300               MOVE 0.400                 TO AN-SCORE
036400               MOVE 'ELEVATED RESOURCE OR RESPONSE TIME CONDITION'
036500                   TO AN-CAUSE
036600               MOVE 'MONITOR SOURCE FOR FURTHER DEGRADATION'
036700                   TO AN-RECOMMEND
036800           ELSE
036900               MOVE 'INFO' TO AN-SEVERITY
037000               MOVE 'routine'             TO AN-CATEGORY
037100               MOVE 0.050                 TO AN-SCORE
037200               MOVE 'ROUTINE OPERATIONAL MESSAGE'
037300                   TO AN-CAUSE
037400               MOVE 'NO ACTION REQUIRED'
037500                   TO AN-RECOMMEND
037600           END-IF.
037700       2439-TEST-LOW-EXIT.
037800           EXIT.
037810      *================================================================*
037820      *   FALLBACK RECORD - THE RECOVERED MESSAGE PORTION CAME BACK      *
037830      *   COMPLETELY BLANK (NOTHING FOLLOWED THE PARSED TOKENS, OR THE   *
037840      *   WHOLE LINE WAS BLANK AFTER RECOVERY) SO THE HEURISTIC HAS      *
037850      *   NOTHING TO SEARCH - THE LINE CANNOT BE CLASSIFIED AT ALL,      *
037860      *   SR-2004-058.                                                   *
037870      *================================================================*
037880       2450-APPLY-FALLBACK.
037890           MOVE 'INFO'              TO AN-SEVERITY.
037900           MOVE 'unknown'           TO AN-CATEGORY.
037910           MOVE 0.000               TO AN-SCORE.
037920           MOVE 'no cause'          TO AN-CAUSE.
037930           MOVE 'no recommendation' TO AN-RECOMMEND.
037940           SET WS-FALLBACK-APPLIED  TO TRUE.
037950       2459-APPLY-FALLBACK-EXIT.
037960           EXIT.
037970      *================================================================*
038000      *   RESOLVE THE SEVERITY ORDINAL FROM THE SHARED SCALE TABLE      *
038100      *================================================================*
038200       2600-RESOLVE-SEVERITY-ORDINAL.
038300           MOVE AN-SEVERITY    TO WS-SEV-LOOKUP.
038310           IF WS-FALLBACK-APPLIED
038320               MOVE 'no summary' TO AN-SUMMARY
038330           ELSE
038340               MOVE WS-MSG-PORTION TO AN-SUMMARY
038350           END-IF.
038500           MOVE ZERO TO WS-HIT-COUNT.
038600           PERFORM 2650-SCAN-SEVERITY-TABLE
038700               THRU 2650-SCAN-SEVERITY-TABLE-EXIT
038800               VARYING SEV-TAB-IDX FROM 1 BY 1
038900               UNTIL SEV-TAB-IDX > 6
039000                  OR WS-HIT-COUNT NOT = ZERO.
039100           IF WS-HIT-COUNT = ZERO
039200               MOVE 0 TO AN-SEV-ORD
039300           END-IF.
039400       2699-RESOLVE-SEVERITY-ORDINAL-EXIT.
039500           EXIT.
039600
039700       2650-SCAN-SEVERITY-TABLE.
039800           IF SEV-TAB-CODE(SEV-TAB-IDX) = WS-SEV-LOOKUP
039900               MOVE SEV-TAB-ORD(SEV-TAB-IDX) TO AN-SEV-ORD
040000               MOVE 1 TO WS-HIT-COUNT
040100           END-IF.
040200       2650-SCAN-SEVERITY-TABLE-EXIT.
040300           EXIT.
040400      *================================================================*
040500      *   WRITE THE CLASSIFICATION RECORD                              *
040600      *================================================================*
040700       2700-WRITE-CLASSIFICATION.
040800           ADD 1 TO WS-NEXT-AN-ID.
040900           MOVE WS-NEXT-AN-ID    TO AN-ID.
041000           MOVE LE-ID            TO AN-LOG-ENTRY-ID.
041100           MOVE WS-RUN-TIMESTAMP TO AN-ANALYZED-TS.
041200           WRITE AN-RECORD.
041300           IF NOT ANALYSF-OK
041400               DISPLAY 'LWCLASSF - ERROR WRITING ANALYSF: '
041500                       WS-ANALYSF-STATUS
041600               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
041700           END-IF.
041800           PERFORM 2750-TALLY-SEVERITY
041900               THRU 2759-TALLY-SEVERITY-EXIT.
042000       2799-WRITE-CLASSIFICATION-EXIT.
042100           EXIT.
042200
042300       2750-TALLY-SEVERITY.
042400           EVALUATE AN-SEVERITY
042500               WHEN 'INFO'
042600                   ADD 1 TO WS-CNT-SEV-INFO
042700               WHEN 'LOW'
042800                   ADD 1 TO WS-CNT-SEV-LOW
042900               WHEN 'MEDIUM'
043000                   ADD 1 TO WS-CNT-SEV-MEDIUM
043100               WHEN 'HIGH'
043200                   ADD 1 TO WS-CNT-SEV-HIGH
043300               WHEN 'CRITICAL'
043400                   ADD 1 TO WS-CNT-SEV-CRITICAL
043500               WHEN OTHER
043600                   ADD 1 TO WS-CNT-SEV-INFO
043700           END-EVALUATE.
043800       2759-TALLY-SEVERITY-EXIT.
043900           EXIT.
044000      *================================================================*
044100      *   MARK THE LOG ENTRY ANALYZED IN PLACE                         *
044200      *   LOGENTF IS OPENED I-O; A REWRITE FOLLOWING A SEQUENTIAL READ *
044300      *   RESTORES THE SAME RECORD WITH THE FLAG TURNED ON - NO KEYED  *
044400      *   ACCESS IS NEEDED BECAUSE THE FILE IS VISITED IN ARRIVAL      *
044500      *   ORDER, PER THE FILES NOTE ON LE-ID/AN-ID SEQUENCE.           *
044600      *================================================================*
044700       2800-MARK-ENTRY-ANALYZED.
044800           SET LE-ANALYZED TO TRUE.
044900           REWRITE LE-RECORD.
045000           IF NOT LOGENTF-OK
045100               DISPLAY 'LWCLASSF - ERROR REWRITING LOGENTF: '
045200                       WS-LOGENTF-STATUS
045300               PERFORM 9900-ABEND THRU 9909-ABEND-EXIT
045400           END-IF.
045500       2899-MARK-ENTRY-ANALYZED-EXIT.
045600           EXIT.
045700      *================================================================*
045800      *                        TERMINATION                             *
045900      *================================================================*
046000       9000-TERMINATION.
046100           CLOSE LOGENTF-FILE.
046200           CLOSE ANALYSF-FILE.
046210           MOVE ZERO TO WS-SEV-CROSS-FOOT-TOTAL.
046220           PERFORM 9050-CROSS-FOOT-SEVERITIES
046230               THRU 9059-CROSS-FOOT-SEVERITIES-EXIT
046240               VARYING WS-SEV-IDX FROM 3 BY 1
046250               UNTIL WS-SEV-IDX > 7.
046300           DISPLAY 'LWCLASSF - U2 LOG CLASSIFICATION COMPLETE'.
046400           DISPLAY 'ENTRIES CLASSIFIED: ' WS-ENTRIES-CLASSIFIED-CNT.
046500           DISPLAY 'INFO:     ' WS-CNT-SEV-INFO.
046600           DISPLAY 'LOW:      ' WS-CNT-SEV-LOW.
046700           DISPLAY 'MEDIUM:   ' WS-CNT-SEV-MEDIUM.
046800           DISPLAY 'HIGH:     ' WS-CNT-SEV-HIGH.
046900           DISPLAY 'CRITICAL: ' WS-CNT-SEV-CRITICAL.
046910           IF WS-SEV-CROSS-FOOT-TOTAL NOT = WS-ENTRIES-CLASSIFIED-CNT
046920               DISPLAY 'LWCLASSF - WARNING - SEVERITY TOTAL '
046930                       WS-SEV-CROSS-FOOT-TOTAL
046940                       ' NE ENTRIES CLASSIFIED '
046950                       WS-ENTRIES-CLASSIFIED-CNT
046960           END-IF.
047000       9099-TERMINATION-EXIT.
047100           EXIT.
047105
047110       9050-CROSS-FOOT-SEVERITIES.
047120           ADD WS-COUNTER-SLOT(WS-SEV-IDX) TO
047130               WS-SEV-CROSS-FOOT-TOTAL.
047140       9059-CROSS-FOOT-SEVERITIES-EXIT.
047150           EXIT.
047200      *================================================================*
047300      *                           ABEND                                *
047400      *================================================================*
047500       9900-ABEND.
047600           DISPLAY 'LWCLASSF - PROGRAM ABENDING DUE TO I/O ERROR'.
047700           MOVE 16 TO RETURN-CODE.
047800           GOBACK.
047900       9909-ABEND-EXIT.
048000           EXIT.
